000100***************************************************************
000200*                                                             *
000300*    TRNSOLI.CPY                                              *
000400*    SOLICITUDES DE TRANSFERENCIA - UNIZARBANK                *
000500*                                                              *
000600*    LAYOUT DE CADA SOLICITUD DE TRANSFERENCIA LEIDA DEL       *
000700*    FICHERO DE ENTRADA SOLICITU.LOT.  UNA LINEA POR           *
000800*    TRANSFERENCIA ENTRE TARJETAS PEDIDA PARA ESTE PASE.       *
000900*    EL FICHERO SE LEE UNA SOLA VEZ, EN EL ORDEN DE ENTRADA,   *
001000*    NO LLEVA CLAVE.                                           *
001100*                                                              *
001200*    HISTORIAL DE CAMBIOS                                     *
001300*    ---------------------------------------------------------*
001400*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
001500*    ---------------------------------------------------------*
001600*    30/07/1993  MRC    S-0081   ALTA DEL COPY ORIGINAL.       *
001700*    09/06/2001  ELR    S-0147   SE ANADE FILLER DE RESERVA    *
001800*                                PARA FUTURA CLASIFICACION DE  *
001900*                                LA SOLICITUD.                 *
002000***************************************************************
002100 01  SOL-REG-TRANSFERENCIA.
002200     03  SOL-TARJ-ORIGEN-ID          PIC X(36).
002300     03  SOL-TARJ-DESTINO-ID         PIC X(36).
002400     03  SOL-IMPORTE                 PIC S9(08)V99.
002500     03  SOL-IMPORTE-R REDEFINES SOL-IMPORTE.
002600         05  SOL-IMPORTE-ENT         PIC S9(08).
002700         05  SOL-IMPORTE-DEC         PIC 9(02).
002800     03  FILLER                      PIC X(10).
002900 
