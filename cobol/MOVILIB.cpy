000100***************************************************************
000200*                                                             *
000300*    MOVILIB.CPY                                              *
000400*    LIBRO DE MOVIMIENTOS (LEDGER) - UNIZARBANK                *
000500*                                                              *
000600*    LAYOUT DE CADA APUNTE ESCRITO EN MOVIMIEN.LIB, EL LIBRO   *
000700*    DE TRANSFERENCIAS EFECTIVAMENTE CONTABILIZADAS POR EL     *
000800*    PASE DE TRANSFERENCIAS (BANK24). FICHERO SECUENCIAL DE    *
000900*    SOLO ESCRITURA, EN ORDEN DE CONTABILIZACION.              *
001000*                                                              *
001100*    HISTORIAL DE CAMBIOS                                     *
001200*    ---------------------------------------------------------*
001300*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
001400*    ---------------------------------------------------------*
001500*    30/07/1993  MRC    S-0081   ALTA DEL COPY ORIGINAL, A     *
001600*                                PARTIR DEL REGISTRO DE        *
001700*                                MOVIMIENTOS DE CAJERO.        *
001800*    14/01/1997  PVG    S-0114   SE SEPARAN MOV-FECHA Y         *
001900*                                MOV-HORA DEL SELLO DE TIEMPO   *
002000*                                UNICO ANTERIOR.               *
002100***************************************************************
002200 01  MOV-REG-LIBRO.
002300     03  MOV-ID                      PIC X(36).
002400     03  MOV-TARJ-ORIGEN-ID          PIC X(36).
002500     03  MOV-TARJ-DESTINO-ID         PIC X(36).
002600     03  MOV-FECHA                   PIC 9(08).
002700     03  MOV-FECHA-R REDEFINES MOV-FECHA.
002800         05  MOV-FECHA-CCYY          PIC 9(04).
002900         05  MOV-FECHA-MM            PIC 9(02).
003000         05  MOV-FECHA-DD            PIC 9(02).
003100     03  MOV-HORA                    PIC 9(06).
003200     03  MOV-HORA-R REDEFINES MOV-HORA.
003300         05  MOV-HORA-HH             PIC 9(02).
003400         05  MOV-HORA-MN             PIC 9(02).
003500         05  MOV-HORA-SS             PIC 9(02).
003600     03  MOV-IMPORTE                 PIC S9(08)V99.
003700     03  FILLER                      PIC X(12).
003800 
