000100***************************************************************
000200*                                                             *
000300*    TARJMAE.CPY                                              *
000400*    MAESTRO DE TARJETAS - UNIZARBANK                         *
000500*                                                              *
000600*    LAYOUT DEL REGISTRO FISICO DEL FICHERO TARJETAS.MAE      *
000700*    (MAESTRO DE TARJETAS DE LA CARTERA DE CLIENTES).         *
000800*    CLAVE TARJ-ID.  ORGANIZACION SECUENCIAL ORDENADA POR     *
000900*    TARJ-ID PARA EL PROCESO BATCH NOCTURNO.                  *
001000*                                                              *
001100*    HISTORIAL DE CAMBIOS                                     *
001200*    ---------------------------------------------------------*
001300*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
001400*    ---------------------------------------------------------*
001500*    15/03/1988  JLG    S-0011   ALTA DEL COPY ORIGINAL, SOLO *
001600*                                TARJ-ID Y TARJ-NUMERO.       *
001700*    22/09/1989  JLG    S-0034   SE ANADE TARJ-TITULAR-ID     *
001800*                                PARA EL CONTROL DE COTITULAR.*
001900*    11/02/1991  MRC    S-0058   SE ANADE BLOQUE DE CADUCIDAD *
002000*                                (TARJ-FEC-CADUCIDAD) Y SU    *
002100*                                REDEFINES POR ANO/MES/DIA.   *
002200*    30/07/1993  MRC    S-0081   SE ANADEN TARJ-SALDO Y       *
002300*                                TARJ-LIMITE-DIA EN CENTIMOS. *
002400*    14/01/1997  PVG    S-0114   SE ANADEN LOS 88 DE          *
002500*                                TARJ-ESTADO (ACTIVA/BLOQ/    *
002600*                                CADUCADA).                  *
002700*    09/06/2001  ELR    S-0147   SE ANADE TARJ-IND-REVISADA-  *
002800*                                HOY PARA LA BARRIDA DIARIA   *
002900*                                DE CADUCIDAD.                *
003000*    27/04/2004  ELR    S-0162   RELLENO FINAL AMPLIADO PARA  *
003100*                                CUADRAR EL REGISTRO A 128    *
003200*                                BYTES.                      *
003300*    14/07/2004  ELR    S-0168   SE RETIRA TARJ-IND-REVISADA- *
003400*                                HOY: QUEDO SIN USO TRAS LA   *
003500*                                REVISION DE BANK21, QUE NO   *
003600*                                LA LLEGABA A CONSULTAR. EL   *
003700*                                BYTE LIBERADO PASA AL        *
003800*                                RELLENO FINAL.               *
003900***************************************************************
004000 01  TARJ-REG-MAESTRO.
004100     03  TARJ-ID                     PIC X(36).
004200     03  TARJ-NUMERO                 PIC X(19).
004300     03  TARJ-TITULAR-ID             PIC X(36).
004400     03  TARJ-FEC-CADUCIDAD          PIC 9(08).
004500     03  TARJ-FEC-CADUCIDAD-R REDEFINES TARJ-FEC-CADUCIDAD.
004600         05  TARJ-FEC-CAD-CCYY       PIC 9(04).
004700         05  TARJ-FEC-CAD-MM         PIC 9(02).
004800         05  TARJ-FEC-CAD-DD         PIC 9(02).
004900     03  TARJ-ESTADO                 PIC X(07).
005000         88  TARJ-ACTIVA             VALUE "ACTIVE ".
005100         88  TARJ-BLOQUEADA          VALUE "BLOCKED".
005200         88  TARJ-CADUCADA           VALUE "EXPIRED".
005300     03  TARJ-SALDO                  PIC S9(08)V99.
005400     03  TARJ-SALDO-R REDEFINES TARJ-SALDO.
005500         05  TARJ-SALDO-ENT          PIC S9(08).
005600         05  TARJ-SALDO-DEC          PIC 9(02).
005700     03  TARJ-LIMITE-DIA             PIC S9(08)V99.
005800     03  FILLER                      PIC X(10).
005900 
