000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BANK21.
000400 AUTHOR. M. RUIZ CASAS.
000500 INSTALLATION. UNIZARBANK - CENTRO DE CALCULO.
000600 DATE-WRITTEN. 30/07/1993.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*                                                             *
001000*    BANK21 - BARRIDA DIARIA DE CADUCIDAD DE TARJETAS         *
001100*                                                              *
001200*    PASE NOCTURNO QUE RECORRE EL MAESTRO DE TARJETAS Y        *
001300*    MARCA COMO CADUCADA (TARJ-ESTADO = "EXPIRED") TODA         *
001400*    TARJETA CUYA TARJ-FEC-CADUCIDAD SEA ANTERIOR A LA FECHA    *
001500*    DE EJECUCION Y QUE TODAVIA NO ESTUVIERA CADUCADA.          *
001600*    LA CADUCIDAD PREVALECE SOBRE EL BLOQUEO: UNA TARJETA       *
001700*    BLOQUEADA QUE YA HAYA CADUCADO TAMBIEN PASA A CADUCADA.    *
001800*    UNA TARJETA CADUCADA NUNCA VUELVE A OTRO ESTADO EN ESTE    *
001900*    PASE.  AL FINAL SE EMITE EL BLOQUE DE "TARJETAS CADUCADAS  *
002000*    EN ESTE PASE" DEL INFORME DE CIERRE.                     *
002100*                                                              *
002200*    HISTORIAL DE CAMBIOS                                     *
002300*    ---------------------------------------------------------*
002400*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
002500*    ---------------------------------------------------------*
002600*    30/07/1993  MRC    S-0081   ALTA DEL PROGRAMA.            *
002700*    14/01/1997  PVG    S-0114   SE ANADE EL CONTADOR DE        *
002800*                                TARJETAS CADUCADAS PARA EL     *
002900*                                INFORME DE CIERRE.             *
003000*    09/06/2001  ELR    S-0147   SE MARCA TARJ-IND-REVISADA-HOY *
003100*                                EN LAS TARJETAS TOCADAS POR    *
003200*                                ESTE PASE, PARA AUDITORIA.     *
003300*    18/09/2003  MRC    S-0162   SE ESCRIBE CADUCA21.CTL CON EL *
003400*                                CONTADOR DE CADUCADAS, PARA    *
003500*                                QUE EL PASE DE TRANSFERENCIAS  *
003600*                                (BANK24) LO INCLUYA EN SU      *
003700*                                INFORME DE CIERRE UNICO.       *
003800*    14/07/2004  ELR    S-0168   SE RETIRA EL MARCAJE DE        *
003900*                                TARJ-IND-REVISADA-HOY: EL      *
004000*                                CAMPO SE ELIMINA DEL COPY      *
004100*                                (VER TARJMAE, MISMA PETICION)  *
004200*                                PORQUE NINGUN PASE LO LLEGABA  *
004300*                                A CONSULTAR.  DE PASO SE       *
004400*                                INICIALIZAN EXPLICITAMENTE LOS *
004500*                                CONTADORES DE TARJETAS LEIDAS  *
004600*                                Y CADUCADAS EN EL ARRANQUE;    *
004700*                                AUDITORIA DETECTO QUE SOLO     *
004800*                                SE DECLARABAN, SIN VALUE NI    *
004900*                                INITIALIZE, ANTES DE ESTE      *
005000*                                CAMBIO.                        *
005100*    02/09/2004  ELR    S-0171   SE QUITA EL PREFIJO WS- DE LOS *
005200*                                DATOS DE TRABAJO, QUE NINGUN   *
005300*                                OTRO PASE DEL SUBSISTEMA USA.  *
005400*                                SE SUSTITUYE TAMBIEN LA FECHA  *
005500*                                DE EJECUCION POR EL IDIOMA DE  *
005600*                                CAMPOS-FECHA/FUNCTION CURRENT- *
005700*                                DATE QUE YA EMPLEABAN BANK1,   *
005800*                                BANK2 Y EL RESTO DE PASES DEL  *
005900*                                CAJERO, EN LUGAR DEL ACCEPT    *
006000*                                FROM DATE CON VENTANA DE       *
006100*                                SIGLO QUE TRAIA ESTE PROGRAMA. *
006200***************************************************************
006300 
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600*    EL SWITCH DE TOP-OF-FORM SE USA AL EMITIR LA CABECERA     *
006700*    DEL INFORME DE CIERRE, IGUAL QUE EN EL RESTO DE PASES DE  *
006800*    ESTE SUBSISTEMA.                                         *
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*    MAESTRO DE TARJETAS: SE ABRE I-O PORQUE ESTE PASE REESCRIBE
007500*    CADA TARJETA QUE CADUCA, SIN TOCAR NINGUN OTRO CAMPO.
007600     SELECT TARJETAS ASSIGN TO DISK
007700     ORGANIZATION IS INDEXED
007800     ACCESS MODE IS DYNAMIC
007900     RECORD KEY IS TARJ-ID
008000     FILE STATUS IS FST.
008100 
008200*    INFORME DE CIERRE DE LA BARRIDA, UNA LINEA POR BLOQUE.
008300     SELECT F-INFORME ASSIGN TO PRINTER
008400     ORGANIZATION IS LINE SEQUENTIAL
008500     FILE STATUS IS FSR.
008600 
008700*    CONTROL DE UN SOLO REGISTRO QUE TRASLADA EL CONTADOR DE
008800*    CADUCIDAD AL INFORME DE CIERRE DEL PASE DE TRANSFERENCIAS
008900*    (BANK24), QUE SE EJECUTA A CONTINUACION DE ESTE PROGRAMA EN
009000*    LA MISMA CADENA DE PASES NOCTURNOS.
009100     SELECT F-CONTROL ASSIGN TO DISK
009200     ORGANIZATION IS SEQUENTIAL
009300     FILE STATUS IS FSC.
009400 
009500 
009600 DATA DIVISION.
009700 FILE SECTION.
009800*    LAYOUT COMPLETO EN TARJMAE.CPY (VER COPY).
009900 FD TARJETAS
010000     LABEL RECORD STANDARD
010100     VALUE OF FILE-ID IS "TARJETAS.MAE".
010200     COPY TARJMAE.
010300 
010400*    LINEA DE IMPRESION GENERICA DE 72 COLUMNAS CON RELLENO;
010500*    EL TEXTO SE COMPONE EN LINEA-TRABAJO ANTES DE MOVERLO.
010600 FD F-INFORME
010700     LABEL RECORD STANDARD
010800     VALUE OF FILE-ID IS "CADUCA21.LST".
010900 01  LIN-INFORME.
011000     03  LIN-TEXTO                  PIC X(72).
011100     03  FILLER                     PIC X(08).
011200 
011300*    UN SOLO REGISTRO POR EJECUCION; BANK24 LO LEE Y LO
011400*    DESCARTA DESPUES DE RECOGER EL CONTADOR.
011500 FD F-CONTROL
011600     LABEL RECORD STANDARD
011700     VALUE OF FILE-ID IS "CADUCA21.CTL".
011800 01  CTL-REG-CADUCIDAD.
011900     03  CTL-TARJ-CADUCADAS         PIC 9(07).
012000     03  FILLER                     PIC X(08).
012100 
012200 
012300 WORKING-STORAGE SECTION.
012400*    VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR
012500 77  CHECKERR                       PIC X(24).
012600 77  FST                            PIC X(02).
012700 77  FSR                            PIC X(02).
012800 77  FSC                            PIC X(02).
012900 
013000*    FECHA Y HORA DEL SISTEMA, MISMO IDIOMA QUE EL RESTO DEL    *
013100*    SUBSISTEMA (VER BANK1, BANK6, BANK10...).  FUNCTION        *
013200*    CURRENT-DATE YA DEVUELVE EL ANO A 4 CIFRAS, SIN VENTANA    *
013300*    DE SIGLO QUE RESOLVER.                                    *
013400 01  CAMPOS-FECHA.
013500     05  FECHA.
013600         10  ANO                    PIC 9(04).
013700         10  MES                    PIC 9(02).
013800         10  DIA                    PIC 9(02).
013900     05  HORA.
014000         10  HORAS                  PIC 9(02).
014100         10  MINUTOS                PIC 9(02).
014200         10  SEGUNDOS               PIC 9(02).
014300         10  MILISEGUNDOS           PIC 9(02).
014400 
014500*    FECHA DE EJECUCION EN FORMATO CCYYMMDD, PARA LA            *
014600*    COMPARACION CON TARJ-FEC-CADUCIDAD, Y HORA DE EJECUCION    *
014700*    PARA EL ENCABEZADO DEL INFORME DE CIERRE; SE DERIVAN DE    *
014800*    CAMPOS-FECHA EN P0300.                                     *
014900 01  FECHA-HOY                      PIC 9(08).
015000 01  FECHA-HOY-R REDEFINES FECHA-HOY.
015100     03  FECHA-HOY-CCYY             PIC 9(04).
015200     03  FECHA-HOY-MM               PIC 9(02).
015300     03  FECHA-HOY-DD               PIC 9(02).
015400 01  HORA-EJECUCION                 PIC 9(06).
015500 01  HORA-EJECUCION-R REDEFINES HORA-EJECUCION.
015600     03  HORA-EJEC-HH               PIC 9(02).
015700     03  HORA-EJEC-MM               PIC 9(02).
015800     03  HORA-EJEC-SS               PIC 9(02).
015900 
016000*    CONTADORES DEL PASE.  SE INICIALIZAN EN P0100-INICIO
016100*    (VER S-0168) ANTES DE ENTRAR EN LA BARRIDA.
016200 01  CONTADORES.
016300     03  TARJ-LEIDAS                PIC 9(07) COMP.
016400     03  TARJ-CADUCADAS             PIC 9(07) COMP.
016500     03  TARJ-CADUCADAS-R REDEFINES TARJ-CADUCADAS.
016600         05  FILLER                 PIC 9(04) COMP.
016700         05  TARJ-CADUCADAS-BAJA    PIC 9(03) COMP.
016800     03  FILLER                     PIC X(04).
016900 
017000*    LINEA DE TRABAJO PARA COMPONER CADA RENGLON DEL INFORME
017100*    ANTES DE MOVERLA A LIN-INFORME.
017200 01  LINEA-TRABAJO.
017300     03  FILLER                     PIC X(10) VALUE SPACES.
017400     03  TXT-RENGLON                PIC X(50).
017500     03  FILLER                     PIC X(20) VALUE SPACES.
017600 
017700 
017800 PROCEDURE DIVISION.
017900*---------------------------------------------------------*
018000* P0100-INICIO                                             *
018100*   PARRAFO PRINCIPAL.  ABRE FICHEROS, OBTIENE LA FECHA,    *
018200*   INICIALIZA CONTADORES, RECORRE EL MAESTRO, EMITE EL     *
018300*   INFORME DE CIERRE Y CIERRA.                             *
018400*---------------------------------------------------------*
018500 P0100-INICIO.
018600     PERFORM P0200-ABRIR-FICHEROS THRU P0200-EXIT.
018700     PERFORM P0300-OBTENER-FECHA  THRU P0300-EXIT.
018800 
018900*    S-0168: CONTADORES A CERO ANTES DE LA BARRIDA; NO TENIAN
019000*    VALUE NI INITIALIZE Y ARRASTRABAN BASURA DE MEMORIA.
019100     INITIALIZE TARJ-LEIDAS.
019200     INITIALIZE TARJ-CADUCADAS.
019300 
019400     PERFORM P0400-BARRER-TARJETAS THRU P0400-EXIT.
019500     PERFORM P0500-EMITIR-INFORME THRU P0500-EXIT.
019600     PERFORM P0600-CERRAR-FICHEROS THRU P0600-EXIT.
019700     STOP RUN.
019800 
019900*---------------------------------------------------------*
020000* P0200-ABRIR-FICHEROS                                     *
020100*   APERTURA DE TARJETAS (I-O), DEL INFORME (OUTPUT) Y DEL  *
020200*   FICHERO DE CONTROL (OUTPUT).  CUALQUIER FALLO DE        *
020300*   APERTURA ABORTA EL PASE POR P0900-ERROR-SISTEMA.        *
020400*---------------------------------------------------------*
020500 P0200-ABRIR-FICHEROS.
020600*    TARJETAS EN I-O: SE LEE TODO EL MAESTRO Y SE REESCRIBE
020700*    CADA REGISTRO QUE CADUCA, SIN CERRAR Y REABRIR.
020800     MOVE "ABRIR TARJETAS" TO CHECKERR.
020900     OPEN I-O TARJETAS.
021000     IF FST NOT = "00"
021100         GO TO P0900-ERROR-SISTEMA
021200     END-IF.
021300*    INFORME DE CIERRE, SIEMPRE DE ALTA (OUTPUT): CADA        *
021400*    EJECUCION GENERA SU PROPIO CADUCA21.LST.                 *
021500     MOVE "ABRIR INFORME"  TO CHECKERR.
021600     OPEN OUTPUT F-INFORME.
021700     IF FSR NOT = "00"
021800         GO TO P0900-ERROR-SISTEMA
021900     END-IF.
022000*    CONTROL DE CADUCIDAD, TAMBIEN DE ALTA: SE SOBREESCRIBE    *
022100*    CADA NOCHE ANTES DE QUE BANK24 LO LEA.                   *
022200     MOVE "ABRIR CONTROL"   TO CHECKERR.
022300     OPEN OUTPUT F-CONTROL.
022400     IF FSC NOT = "00"
022500         GO TO P0900-ERROR-SISTEMA
022600     END-IF.
022700 P0200-EXIT.
022800     EXIT.
022900 
023000*---------------------------------------------------------*
023100* P0300-OBTENER-FECHA                                      *
023200*   FECHA Y HORA DE EJECUCION, TOMADAS DE FUNCTION CURRENT- *
023300*   DATE CON EL MISMO IDIOMA QUE EL RESTO DEL SUBSISTEMA    *
023400*   (CAMPOS-FECHA); EL ANO YA LLEGA A 4 CIFRAS, SIN NECESI- *
023500*   DAD DE RESOLVER VENTANA DE SIGLO ALGUNA.                *
023600*---------------------------------------------------------*
023700 P0300-OBTENER-FECHA.
023800     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
023900     COMPUTE FECHA-HOY = (ANO * 10000) + (MES * 100) + DIA.
024000     COMPUTE HORA-EJECUCION =
024100         (HORAS * 10000) + (MINUTOS * 100) + SEGUNDOS.
024200 P0300-EXIT.
024300     EXIT.
024400 
024500*---------------------------------------------------------*
024600* P0400-BARRER-TARJETAS                                    *
024700*   LECTURA SECUENCIAL COMPLETA DEL MAESTRO DE TARJETAS.    *
024800*   POR CADA TARJETA LEIDA SE COMPRUEBA SI HA CADUCADO Y    *
024900*   TODAVIA NO ESTABA MARCADA COMO TAL.                     *
025000*---------------------------------------------------------*
025100 P0400-BARRER-TARJETAS.
025200     MOVE "00" TO FST.
025300*    BUCLE PRINCIPAL DE LA BARRIDA, CONTROLADO POR AT END.
025400 P0410-LEER-TARJETA.
025500     READ TARJETAS NEXT RECORD
025600         AT END GO TO P0400-EXIT.
025700     ADD 1 TO TARJ-LEIDAS.
025800*    LA CADUCIDAD PREVALECE SOBRE EL BLOQUEO: NO SE EXCLUYE
025900*    AQUI A LAS TARJETAS BLOQUEADAS.
026000     IF TARJ-FEC-CADUCIDAD < FECHA-HOY
026100         AND NOT TARJ-CADUCADA
026200             PERFORM P0420-MARCAR-CADUCADA THRU P0420-EXIT
026300     END-IF.
026400     GO TO P0410-LEER-TARJETA.
026500 P0400-EXIT.
026600     EXIT.
026700 
026800*---------------------------------------------------------*
026900* P0420-MARCAR-CADUCADA                                    *
027000*   CAMBIA TARJ-ESTADO A CADUCADA, SUMA AL CONTADOR Y       *
027100*   REESCRIBE EL REGISTRO EN EL MISMO SITIO (MISMA CLAVE).  *
027200*---------------------------------------------------------*
027300 P0420-MARCAR-CADUCADA.
027400     SET TARJ-CADUCADA      TO TRUE.
027500     ADD 1 TO TARJ-CADUCADAS.
027600     MOVE "REWRITE TARJETA" TO CHECKERR.
027700     REWRITE TARJ-REG-MAESTRO INVALID KEY
027800         GO TO P0900-ERROR-SISTEMA.
027900 P0420-EXIT.
028000     EXIT.
028100 
028200*---------------------------------------------------------*
028300* P0500-EMITIR-INFORME                                     *
028400*   CABECERA, FECHA Y HORA DE EJECUCION, TARJETAS LEIDAS Y  *
028500*   CADUCADAS; A CONTINUACION SE ESCRIBE CADUCA21.CTL PARA  *
028600*   QUE BANK24 RECOJA EL CONTADOR EN SU PROPIO CIERRE.      *
028700*---------------------------------------------------------*
028800 P0500-EMITIR-INFORME.
028900     MOVE SPACES TO LINEA-TRABAJO.
029000     MOVE "UNIZARBANK - BARRIDA DE CADUCIDAD DE TARJETAS"
029100         TO TXT-RENGLON.
029200     MOVE LINEA-TRABAJO TO LIN-INFORME.
029300     WRITE LIN-INFORME AFTER ADVANCING TOP-OF-FORM.
029400 
029500     MOVE SPACES TO LINEA-TRABAJO.
029600     STRING "FECHA DE EJECUCION : " FECHA-HOY
029700         DELIMITED BY SIZE INTO TXT-RENGLON.
029800     MOVE LINEA-TRABAJO TO LIN-INFORME.
029900     WRITE LIN-INFORME AFTER ADVANCING 2 LINES.
030000 
030100     MOVE SPACES TO LINEA-TRABAJO.
030200     STRING "HORA DE EJECUCION  : " HORA-EJECUCION
030300         DELIMITED BY SIZE INTO TXT-RENGLON.
030400     MOVE LINEA-TRABAJO TO LIN-INFORME.
030500     WRITE LIN-INFORME AFTER ADVANCING 1 LINES.
030600 
030700     MOVE SPACES TO LINEA-TRABAJO.
030800     STRING "TARJETAS LEIDAS     : " TARJ-LEIDAS
030900         DELIMITED BY SIZE INTO TXT-RENGLON.
031000     MOVE LINEA-TRABAJO TO LIN-INFORME.
031100     WRITE LIN-INFORME AFTER ADVANCING 1 LINES.
031200 
031300     MOVE SPACES TO LINEA-TRABAJO.
031400     STRING "TARJETAS CADUCADAS EN ESTE PASE : "
031500         TARJ-CADUCADAS DELIMITED BY SIZE INTO TXT-RENGLON.
031600     MOVE LINEA-TRABAJO TO LIN-INFORME.
031700     WRITE LIN-INFORME AFTER ADVANCING 1 LINES.
031800 
031900*    TRASLADO DEL CONTADOR AL FICHERO DE CONTROL QUE RECOGE
032000*    BANK24 (VER S-0162).
032100     MOVE TARJ-CADUCADAS TO CTL-TARJ-CADUCADAS.
032200     MOVE "ESCRIBIR CONTROL" TO CHECKERR.
032300     WRITE CTL-REG-CADUCIDAD.
032400     IF FSC NOT = "00"
032500         GO TO P0900-ERROR-SISTEMA
032600     END-IF.
032700 P0500-EXIT.
032800     EXIT.
032900 
033000*---------------------------------------------------------*
033100* P0600-CERRAR-FICHEROS                                    *
033200*   CIERRE ORDENADO DE LOS TRES FICHEROS DEL PASE.          *
033300*---------------------------------------------------------*
033400 P0600-CERRAR-FICHEROS.
033500*    CIERRE NORMAL: LOS TRES FICHEROS SE ABRIERON EN
033600*    P0200 Y SE CIERRAN AQUI EN EL MISMO ORDEN.
033700     CLOSE TARJETAS.
033800     CLOSE F-INFORME.
033900     CLOSE F-CONTROL.
034000 P0600-EXIT.
034100     EXIT.
034200 
034300*---------------------------------------------------------*
034400* P0900-ERROR-SISTEMA                                      *
034500*   PARRAFO COMUN DE ABORTO.  DEJA CONSTANCIA EN CONSOLA    *
034600*   DE QUE OPERACION FALLABA Y DE LOS FILE STATUS DE LOS    *
034700*   TRES FICHEROS ANTES DE TERMINAR EL PASE.                *
034800*---------------------------------------------------------*
034900 P0900-ERROR-SISTEMA.
035000     DISPLAY "BANK21 - ERROR DE SISTEMA EN " CHECKERR.
035100     DISPLAY "BANK21 - FST=" FST " FSR=" FSR " FSC=" FSC.
035200     CLOSE TARJETAS.
035300     CLOSE F-INFORME.
035400     CLOSE F-CONTROL.
035500     STOP RUN WITH ERROR STATUS 1.
035600 
