000100***************************************************************
000200*                                                             *
000300*    RECHAZO.CPY                                              *
000400*    PARTE DE SOLICITUDES RECHAZADAS - UNIZARBANK              *
000500*                                                              *
000600*    LAYOUT DE CADA LINEA ESCRITA EN RECHAZOS.LST CUANDO UNA   *
000700*    SOLICITUD DE TRANSFERENCIA NO SUPERA LA VALIDACION DE     *
000800*    BANK22.  UNA LINEA POR SOLICITUD RECHAZADA, CON EL        *
000900*    MOTIVO DEL RECHAZO EN TEXTO.                               *
001000*                                                              *
001100*    HISTORIAL DE CAMBIOS                                     *
001200*    ---------------------------------------------------------*
001300*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
001400*    ---------------------------------------------------------*
001500*    30/07/1993  MRC    S-0081   ALTA DEL COPY ORIGINAL.       *
001600***************************************************************
001700 01  RCH-REG-RECHAZO.
001800     03  RCH-TARJ-ORIGEN-ID          PIC X(36).
001900     03  RCH-TARJ-DESTINO-ID         PIC X(36).
002000     03  RCH-IMPORTE                 PIC S9(08)V99.
002100     03  RCH-MOTIVO                  PIC X(40).
002200     03  FILLER                      PIC X(08).
002300 
