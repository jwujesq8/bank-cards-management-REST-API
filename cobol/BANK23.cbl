000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BANK23.
000400 AUTHOR. M. RUIZ CASAS.
000500 INSTALLATION. UNIZARBANK - CENTRO DE CALCULO.
000600 DATE-WRITTEN. 30/07/1993.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*                                                             *
001000*    BANK23 - CONTABILIZACION DE UNA TRANSFERENCIA             *
001100*                                                              *
001200*    SUBPROGRAMA INVOCADO POR BANK24 (CALL "BANK23") PARA       *
001300*    CADA SOLICITUD QUE HA SUPERADO LA VALIDACION DE BANK22.    *
001400*    CARGA EL IMPORTE EN LA TARJETA ORIGEN, LO ABONA EN LA      *
001500*    TARJETA DESTINO Y DEVUELVE EL APUNTE YA FORMADO PARA QUE   *
001600*    BANK24 LO ESCRIBA EN MOVIMIEN.LIB.  NO ABRE NI CIERRA      *
001700*    FICHEROS: BANK24 MANTIENE EL MAESTRO DE TARJETAS EN TABLA  *
001800*    DURANTE TODO EL PASE Y SOLO LO REESCRIBE AL FINAL.         *
001900*                                                              *
002000*    EL CALCULO DE SALDOS SE HACE EN CENTIMOS (IGUAL QUE EN     *
002100*    LOS PROGRAMAS DE VENTANILLA DEL CAJERO) PARA EVITAR        *
002200*    ARRASTRES DE REDONDEO ENTRE ENTERO Y DECIMAL.              *
002300*                                                              *
002400*    HISTORIAL DE CAMBIOS                                     *
002500*    ---------------------------------------------------------*
002600*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
002700*    ---------------------------------------------------------*
002800*    30/07/1993  MRC    S-0081   ALTA DEL PROGRAMA, A PARTIR    *
002900*                                DE LA ORDEN DE TRANSFERENCIA   *
003000*                                DEL CAJERO (ORDENAR-TRF).      *
003100*    14/01/1997  PVG    S-0114   SE RETIRA LA E/S DE FICHERO;   *
003200*                                LA TARJETA YA LLEGA EN TABLA    *
003300*                                DESDE EL PASE PRINCIPAL.       *
003400*    30/03/2000  PVG    S-0131   SE FUERZA REDONDEO ROUNDED EN   *
003500*                                EL CARGO Y EL ABONO.           *
003600*    14/07/2004  ELR    S-0168   SE AMPLIA EL COMENTARIO DE     *
003700*                                CADA PARRAFO TRAS LA REVISION  *
003800*                                DE NORMATIVA INTERNA DE        *
003900*                                DOCUMENTACION DE PASES BATCH;  *
004000*                                SIN CAMBIO FUNCIONAL.          *
004100*    02/09/2004  ELR    S-0171   SE QUITA EL PREFIJO WS-/LK- DE *
004200*                                LOS DATOS; EL RESTO DEL        *
004300*                                SUBSISTEMA NO LO USA (VER      *
004400*                                BANK2, BANK6...).  DE PASO SE  *
004500*                                CORRIGE EL REPLACING DEL COPY  *
004600*                                MOVILIB, QUE NO RENOMBRABA EL  *
004700*                                PREFIJO MOV- DE LOS CAMPOS Y   *
004800*                                DEJABA AL PROGRAMA REFERIRSE A *
004900*                                CAMPOS QUE NO EXISTIAN.        *
005000***************************************************************
005100 
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*    SUBPROGRAMA SIN FICHEROS PROPIOS: EL SWITCH SE DECLARA    *
005500*    POR UNIFORMIDAD CON EL RESTO DE PROGRAMAS DEL SUBSISTEMA. *
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 
005900 
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*    HORA DEL SISTEMA EN EL MOMENTO DE FORMAR EL APUNTE; SOLO   *
006300*    SE USA LA PARTE HH/MN/SS (MOV-HORA NO LLEGA A LOS          *
006400*    CENTESIMOS EN MOVILIB, EL APUNTE SE GUARDA AL SEGUNDO).    *
006500 01  HORA-SISTEMA.
006600     03  HORA-HHMMSSCC           PIC 9(08).
006700     03  HORA-HHMMSSCC-R REDEFINES HORA-HHMMSSCC.
006800         05  HORA-HH             PIC 9(02).
006900         05  HORA-MN             PIC 9(02).
007000         05  HORA-SS             PIC 9(02).
007100         05  HORA-CC             PIC 9(02).
007200     03  FILLER                  PIC X(04).
007300 
007400*    SALDOS E IMPORTE EXPRESADOS EN CENTIMOS (COMP), USADOS     *
007500*    SOLO DENTRO DE ESTE PARRAFO PARA EL CARGO Y EL ABONO.      *
007600 01  CENTIMOS.
007700     03  CENT-SALDO-ORIGEN       PIC S9(09) COMP.
007800     03  CENT-SALDO-DESTINO      PIC S9(09) COMP.
007900     03  CENT-IMPORTE            PIC S9(09) COMP.
008000     03  CENT-IMPORTE-R REDEFINES CENT-IMPORTE.
008100         05  FILLER               PIC S9(06) COMP.
008200         05  CENT-IMPORTE-BAJA    PIC S9(03) COMP.
008300     03  FILLER                  PIC X(04).
008400 
008500 
008600 LINKAGE SECTION.
008700*    TARJETA ORIGEN Y TARJETA DESTINO, TAL CUAL LAS TRAE BANK24 *
008800*    DE SU TABLA EN MEMORIA; SE DEVUELVEN MODIFICADAS (SALDO    *
008900*    ACTUALIZADO) PARA QUE BANK24 LAS REESCRIBA EN EL MAESTRO.  *
009000 COPY TARJMAE REPLACING
009100     ==TARJ-REG-MAESTRO== BY ==TARJETA-ORIGEN==
009200     ==TARJ-==             BY ==ORIGEN-==.
009300 
009400 COPY TARJMAE REPLACING
009500     ==TARJ-REG-MAESTRO== BY ==TARJETA-DESTINO==
009600     ==TARJ-==             BY ==DESTINO-==.
009700 
009800*    SOLICITUD YA VALIDADA POR BANK22, CON EL IMPORTE A MOVER.  *
009900 COPY TRNSOLI.
010000 
010100*    IDENTIFICADOR DE MOVIMIENTO Y FECHA DE PASE, GENERADOS POR *
010200*    BANK24 ANTES DE LA LLAMADA (CORRELATIVO Y FECHA DEL DIA).  *
010300 01  MOV-ID-GENERADO             PIC X(36).
010400 01  FECHA-EJECUCION             PIC 9(08).
010500 01  FECHA-EJECUCION-R REDEFINES FECHA-EJECUCION.
010600     03  FECHA-EJEC-CCYY         PIC 9(04).
010700     03  FECHA-EJEC-MM           PIC 9(02).
010800     03  FECHA-EJEC-DD           PIC 9(02).
010900 
011000*    APUNTE DE SALIDA, DEVUELTO YA FORMADO PARA ESCRITURA       *
011100*    DIRECTA POR BANK24 EN MOVIMIEN.LIB.                        *
011200 COPY MOVILIB.
011300 
011400 
011500 PROCEDURE DIVISION USING
011600     TARJETA-ORIGEN    TARJETA-DESTINO
011700     SOL-REG-TRANSFERENCIA MOV-ID-GENERADO
011800     FECHA-EJECUCION   MOV-REG-LIBRO.
011900 
012000*---------------------------------------------------------*
012100* P0100-CONTABILIZAR                                        *
012200*   PARRAFO UNICO DE ENTRADA.  CARGA EL ORIGEN, ABONA EL     *
012300*   DESTINO Y FORMA EL APUNTE, EN ESE ORDEN FIJO; BANK22 YA  *
012400*   GARANTIZO QUE EL ORIGEN TIENE SALDO SUFICIENTE, ASI QUE  *
012500*   AQUI NO SE REPITE NINGUNA COMPROBACION DE NEGOCIO.       *
012600*---------------------------------------------------------*
012700 P0100-CONTABILIZAR.
012800     PERFORM P0200-CARGAR-ORIGEN  THRU P0200-EXIT.
012900     PERFORM P0300-ABONAR-DESTINO THRU P0300-EXIT.
013000     PERFORM P0400-FORMAR-APUNTE  THRU P0400-EXIT.
013100     GOBACK.
013200 
013300*---------------------------------------------------------*
013400* P0200-CARGAR-ORIGEN                                       *
013500*   EL CARGO SE HACE EN CENTIMOS PARA SEGUIR EL PATRON DE    *
013600*   CALCULO DE SALDOS DEL CAJERO, AUNQUE EL CAMPO YA VIENE   *
013700*   EMPAQUETADO A DOS DECIMALES DESDE LA SOLICITUD.  EL      *
013800*   IMPORTE SE RECALCULA EN CENTIMOS CADA VEZ (NO SE         *
013900*   REUTILIZA ENTRE P0200 Y P0300) PARA NO ARRASTRAR UN      *
014000*   VALOR DE UNA LLAMADA A OTRA DE ESTE SUBPROGRAMA.         *
014100*---------------------------------------------------------*
014200 P0200-CARGAR-ORIGEN.
014300     COMPUTE CENT-SALDO-ORIGEN ROUNDED =
014400         ORIGEN-SALDO * 100.
014500     COMPUTE CENT-IMPORTE ROUNDED =
014600         SOL-IMPORTE * 100.
014700     SUBTRACT CENT-IMPORTE FROM CENT-SALDO-ORIGEN.
014800     COMPUTE ORIGEN-SALDO ROUNDED =
014900         CENT-SALDO-ORIGEN / 100.
015000 P0200-EXIT.
015100     EXIT.
015200 
015300*---------------------------------------------------------*
015400* P0300-ABONAR-DESTINO                                      *
015500*   ABONO SIMETRICO AL CARGO DE P0200, TAMBIEN EN CENTIMOS.  *
015600*   CENT-IMPORTE YA QUEDO CALCULADO EN P0200 Y SE            *
015700*   REUTILIZA AQUI SIN RECALCULAR.                           *
015800*---------------------------------------------------------*
015900 P0300-ABONAR-DESTINO.
016000     COMPUTE CENT-SALDO-DESTINO ROUNDED =
016100         DESTINO-SALDO * 100.
016200     ADD CENT-IMPORTE TO CENT-SALDO-DESTINO.
016300     COMPUTE DESTINO-SALDO ROUNDED =
016400         CENT-SALDO-DESTINO / 100.
016500 P0300-EXIT.
016600     EXIT.
016700 
016800*---------------------------------------------------------*
016900* P0400-FORMAR-APUNTE                                       *
017000*   RELLENA EL APUNTE DE SALIDA (MOV-REG-LIBRO) CON LOS      *
017100*   DATOS DE LA TRANSFERENCIA YA CONTABILIZADA: TARJETAS,    *
017200*   FECHA DE PASE, HORA DEL SISTEMA (SOLO HH/MN/SS) E         *
017300*   IMPORTE.  BANK24 ES QUIEN LO ESCRIBE EN MOVIMIEN.LIB.     *
017400*---------------------------------------------------------*
017500 P0400-FORMAR-APUNTE.
017600     ACCEPT HORA-HHMMSSCC FROM TIME.
017700     MOVE MOV-ID-GENERADO     TO MOV-ID.
017800     MOVE SOL-TARJ-ORIGEN-ID  TO MOV-TARJ-ORIGEN-ID.
017900     MOVE SOL-TARJ-DESTINO-ID TO MOV-TARJ-DESTINO-ID.
018000     MOVE FECHA-EJECUCION     TO MOV-FECHA.
018100     MOVE HORA-HH             TO MOV-HORA-HH.
018200     MOVE HORA-MN             TO MOV-HORA-MN.
018300     MOVE HORA-SS             TO MOV-HORA-SS.
018400     MOVE SOL-IMPORTE         TO MOV-IMPORTE.
018500 P0400-EXIT.
018600     EXIT.
018700 
