000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BANK24.
000400 AUTHOR. M. RUIZ CASAS.
000500 INSTALLATION. UNIZARBANK - CENTRO DE CALCULO.
000600 DATE-WRITTEN. 14/09/1994.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*                                                             *
001000*    BANK24 - PASE DE TRANSFERENCIAS PROGRAMADAS               *
001100*                                                              *
001200*    PASE NOCTURNO PRINCIPAL DEL SUBSISTEMA DE TRANSFERENCIAS  *
001300*    ENTRE TARJETAS.  SE EJECUTA A CONTINUACION DE BANK21       *
001400*    (BARRIDA DE CADUCIDAD) EN LA MISMA CADENA.  LEE EL         *
001500*    FICHERO DE SOLICITUDES (SOLICITU.LOT) EN ORDEN DE          *
001600*    ENTRADA, VALIDA CADA UNA LLAMANDO A BANK22 Y, SI ES        *
001700*    CORRECTA, LA CONTABILIZA LLAMANDO A BANK23.  LAS           *
001800*    SOLICITUDES QUE NO SUPERAN LA VALIDACION SE VUELCAN AL     *
001900*    PARTE DE RECHAZOS (RECHAZOS.LST) CON EL MOTIVO.            *
002000*                                                              *
002100*    EL MAESTRO DE TITULARES (TITULARES.MAE) SE CARGA EN        *
002200*    TABLA AL PRINCIPIO DEL PASE PARA TENERLO DIRECCIONABLE,    *
002300*    TAL COMO EXIGE EL CRUCE DE TITULAR DE LA REGLA 6; LA        *
002400*    COMPROBACION EN SI SE HACE SOBRE EL TARJ-TITULAR-ID DE      *
002500*    AMBAS TARJETAS, QUE YA VIAJA EN EL MAESTRO DE TARJETAS.     *
002600*                                                              *
002700*    EL CONTADOR DE TARJETAS CADUCADAS EN LA BARRIDA ANTERIOR   *
002800*    SE RECOGE DE CADUCA21.CTL PARA INCLUIRLO EN EL SEGUNDO      *
002900*    BLOQUE DEL INFORME DE CIERRE DE ESTE PASE.                 *
003000*                                                              *
003100*    HISTORIAL DE CAMBIOS                                     *
003200*    ---------------------------------------------------------*
003300*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
003400*    ---------------------------------------------------------*
003500*    14/09/1994  MRC    S-0096   ALTA DEL PROGRAMA.             *
003600*    14/01/1997  PVG    S-0114   SE ANADE EL CONTROL DE GASTO    *
003700*                                DIARIO POR TARJETA EN TABLA     *
003800*                                EN MEMORIA (REGLA 8).          *
003900*    30/03/2000  PVG    S-0131   SE SEPARA LA VALIDACION Y LA    *
004000*                                CONTABILIZACION EN LOS          *
004100*                                SUBPROGRAMAS BANK22 Y BANK23.   *
004200*    09/06/2001  ELR    S-0147   SE ANADE EL MOTIVO DE RECHAZO   *
004300*                                AL PARTE DE RECHAZOS.           *
004400*    18/09/2003  MRC    S-0162   SE RECOGE CADUCA21.CTL PARA EL  *
004500*                                SEGUNDO BLOQUE DEL INFORME.     *
004600*    14/07/2004  ELR    S-0168   AUDITORIA DETECTO QUE LOS       *
004700*                                CONTADORES DE SOLICITUDES       *
004800*                                (LEIDAS/ACEPTADAS/RECHAZADAS), *
004900*                                EL IMPORTE TOTAL ACEPTADO Y    *
005000*                                LOS CONTADORES DE LA TABLA DE  *
005100*                                GASTOS (NUM-MOVIMIENTO,        *
005200*                                NUM-GASTOS) SE DECLARABAN      *
005300*                                SIN VALUE NI INITIALIZE.  SE   *
005400*                                INICIALIZAN EXPLICITAMENTE EN  *
005500*                                P0100-INICIO, ANTES DE ABRIR   *
005600*                                EL FICHERO DE SOLICITUDES      *
005700*                                (MISMA PETICION QUE EN BANK21, *
005800*                                TARJMAE Y TITUMAE).            *
005900*    02/09/2004  ELR    S-0171   SE QUITA EL PREFIJO WS- DE LOS *
006000*                                DATOS DE TRABAJO, QUE NINGUN   *
006100*                                OTRO PASE DEL SUBSISTEMA USA.  *
006200*                                SE SUSTITUYE TAMBIEN LA FECHA  *
006300*                                DE EJECUCION POR EL IDIOMA DE  *
006400*                                CAMPOS-FECHA/FUNCTION CURRENT- *
006500*                                DATE QUE YA EMPLEABAN BANK1,   *
006600*                                BANK2 Y EL RESTO DE PASES DEL  *
006700*                                CAJERO, EN LUGAR DEL ACCEPT    *
006800*                                FROM DATE CON VENTANA DE       *
006900*                                SIGLO QUE TRAIA ESTE PROGRAMA. *
007000***************************************************************
007100 
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400*    EL SWITCH DE TOP-OF-FORM SE USA AL EMITIR LA CABECERA     *
007500*    DEL INFORME DE CIERRE, IGUAL QUE EN EL RESTO DE PASES DE  *
007600*    ESTE SUBSISTEMA.                                         *
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    MAESTRO DE TARJETAS: SE ABRE I-O PORQUE LAS TARJETAS       *
008300*    ORIGEN Y DESTINO DE UNA TRANSFERENCIA ACEPTADA SE          *
008400*    REESCRIBEN CON EL NUEVO SALDO AL FINAL DE CADA SOLICITUD.  *
008500     SELECT TARJETAS ASSIGN TO DISK
008600     ORGANIZATION IS INDEXED
008700     ACCESS MODE IS DYNAMIC
008800     RECORD KEY IS TARJ-ID
008900     FILE STATUS IS FST.
009000 
009100*    MAESTRO DE TITULARES, SOLO LECTURA: SE VUELCA A TABLA EN   *
009200*    P0400-CARGAR-TITULARES Y NO SE REESCRIBE EN ESTE PASE.     *
009300     SELECT TITULARES ASSIGN TO DISK
009400     ORGANIZATION IS SEQUENTIAL
009500     FILE STATUS IS FSTI.
009600 
009700*    SOLICITUDES DE TRANSFERENCIA DEL DIA, EN ORDEN DE ENTRADA. *
009800     SELECT SOLICITUDES ASSIGN TO DISK
009900     ORGANIZATION IS SEQUENTIAL
010000     FILE STATUS IS FSS.
010100 
010200*    LIBRO DE MOVIMIENTOS: UN APUNTE POR SOLICITUD ACEPTADA.    *
010300     SELECT MOVIMIENTOS ASSIGN TO DISK
010400     ORGANIZATION IS SEQUENTIAL
010500     FILE STATUS IS FSM.
010600 
010700*    PARTE DE RECHAZOS: UNA LINEA POR SOLICITUD NO ACEPTADA,    *
010800*    CON EL MOTIVO QUE DEVUELVE BANK22.                         *
010900     SELECT RECHAZOS ASSIGN TO DISK
011000     ORGANIZATION IS SEQUENTIAL
011100     FILE STATUS IS FSH.
011200 
011300*    CONTROL DE CADUCIDAD GENERADO POR BANK21 EN EL MISMO PASE; *
011400*    SE LEE UNA VEZ Y SE DESCARTA (VER P0350-LEER-CADUCIDAD).   *
011500     SELECT F-CONTROL ASSIGN TO DISK
011600     ORGANIZATION IS SEQUENTIAL
011700     FILE STATUS IS FSC.
011800 
011900*    INFORME DE CIERRE DEL PASE DE TRANSFERENCIAS.              *
012000     SELECT F-INFORME ASSIGN TO PRINTER
012100     ORGANIZATION IS LINE SEQUENTIAL
012200     FILE STATUS IS FSI.
012300 
012400 
012500 DATA DIVISION.
012600 FILE SECTION.
012700*    LAYOUT COMPLETO EN TARJMAE.CPY (VER COPY).
012800 FD TARJETAS
012900     LABEL RECORD STANDARD
013000     VALUE OF FILE-ID IS "TARJETAS.MAE".
013100     COPY TARJMAE.
013200 
013300*    LAYOUT COMPLETO EN TITUMAE.CPY (VER COPY).
013400 FD TITULARES
013500     LABEL RECORD STANDARD
013600     VALUE OF FILE-ID IS "TITULARES.MAE".
013700     COPY TITUMAE.
013800 
013900*    LAYOUT COMPLETO EN TRNSOLI.CPY (VER COPY).
014000 FD SOLICITUDES
014100     LABEL RECORD STANDARD
014200     VALUE OF FILE-ID IS "SOLICITU.LOT".
014300     COPY TRNSOLI.
014400 
014500*    LAYOUT COMPLETO EN MOVILIB.CPY (VER COPY).
014600 FD MOVIMIENTOS
014700     LABEL RECORD STANDARD
014800     VALUE OF FILE-ID IS "MOVIMIEN.LIB".
014900     COPY MOVILIB.
015000 
015100*    LAYOUT COMPLETO EN RECHAZO.CPY (VER COPY).
015200 FD RECHAZOS
015300     LABEL RECORD STANDARD
015400     VALUE OF FILE-ID IS "RECHAZOS.LST".
015500     COPY RECHAZO.
015600 
015700*    UN SOLO REGISTRO, ESCRITO POR BANK21 EN EL MISMO PASE      *
015800*    NOCTURNO; SE LEE Y SE DESCARTA (VER P0350/P0351).         *
015900 FD F-CONTROL
016000     LABEL RECORD STANDARD
016100     VALUE OF FILE-ID IS "CADUCA21.CTL".
016200 01  CTL-REG-CADUCIDAD.
016300     03  CTL-TARJ-CADUCADAS         PIC 9(07).
016400     03  FILLER                     PIC X(08).
016500 
016600*    LINEA DE IMPRESION GENERICA DE 72 COLUMNAS CON RELLENO;    *
016700*    EL TEXTO SE COMPONE EN LINEA-TRABAJO ANTES DE MOVERLO.     *
016800 FD F-INFORME
016900     LABEL RECORD STANDARD
017000     VALUE OF FILE-ID IS "TRANSF24.LST".
017100 01  LIN-INFORME.
017200     03  LIN-TEXTO                  PIC X(72).
017300     03  FILLER                     PIC X(08).
017400 
017500 
017600 WORKING-STORAGE SECTION.
017700*    VARIABLE PARA COMPROBAR DONDE ESTA EL ERROR.
017800 77  CHECKERR                       PIC X(24).
017900 77  FST                            PIC X(02).
018000 77  FSTI                           PIC X(02).
018100 77  FSS                            PIC X(02).
018200 77  FSM                            PIC X(02).
018300 77  FSH                            PIC X(02).
018400 77  FSC                            PIC X(02).
018500 77  FSI                            PIC X(02).
018600 
018700*    FECHA Y HORA DEL SISTEMA, MISMO IDIOMA QUE EL RESTO DEL    *
018800*    SUBSISTEMA (VER BANK1, BANK6, BANK10...).  FUNCTION        *
018900*    CURRENT-DATE YA DEVUELVE EL ANO A 4 CIFRAS Y LA HORA EN    *
019000*    LA MISMA LLAMADA, SIN VENTANA DE SIGLO QUE RESOLVER.       *
019100 01  CAMPOS-FECHA.
019200     05  FECHA.
019300         10  ANO                    PIC 9(04).
019400         10  MES                    PIC 9(02).
019500         10  DIA                    PIC 9(02).
019600     05  HORA.
019700         10  HORAS                  PIC 9(02).
019800         10  MINUTOS                PIC 9(02).
019900         10  SEGUNDOS               PIC 9(02).
020000         10  MILISEGUNDOS           PIC 9(02).
020100 
020200*    FECHA DE EJECUCION EN FORMATO CCYYMMDD, USADA PARA         *
020300*    COMPONER EL ID DE MOVIMIENTO Y EL ENCABEZADO DEL INFORME;  *
020400*    SE DERIVA DE CAMPOS-FECHA EN P0300.                        *
020500 01  FECHA-HOY                      PIC 9(08).
020600 01  FECHA-HOY-R REDEFINES FECHA-HOY.
020700     03  FECHA-HOY-CCYY             PIC 9(04).
020800     03  FECHA-HOY-MM               PIC 9(02).
020900     03  FECHA-HOY-DD               PIC 9(02).
021000 
021100*    CONTADORES DEL PASE.  SE INICIALIZAN EN P0100-INICIO (VER  *
021200*    S-0168) ANTES DE ENTRAR EN P0500-PROCESAR-SOLICITUDES.     *
021300 01  CONTADORES.
021400     03  SOL-LEIDAS                  PIC 9(07) COMP.
021500     03  SOL-ACEPTADAS               PIC 9(07) COMP.
021600     03  SOL-RECHAZADAS              PIC 9(07) COMP.
021700     03  SOL-ACEPTADAS-R REDEFINES SOL-ACEPTADAS.
021800         05  FILLER                  PIC 9(04) COMP.
021900         05  SOL-ACEPTADAS-BAJA      PIC 9(03) COMP.
022000     03  TARJ-CADUCADAS-PREVIAS      PIC 9(07).
022100     03  FILLER                      PIC X(04).
022200 
022300*    IMPORTE TOTAL CONTABILIZADO Y CUADRE DE CIERRE (LEIDAS vs  *
022400*    ACEPTADAS + RECHAZADAS), AMBOS TAMBIEN A CERO DESDE S-0168.*
022500 01  TOTALES.
022600     03  IMPORTE-TOTAL-ACEPTADO      PIC S9(09)V99.
022700     03  IMPORTE-TOTAL-ACEPTADO-R
022800             REDEFINES IMPORTE-TOTAL-ACEPTADO.
022900         05  IMPORTE-TOTAL-ACEPT-ENT PIC S9(09).
023000         05  IMPORTE-TOTAL-ACEPT-DEC PIC 9(02).
023100     03  IMPORTE-CRUCE               PIC S9(09)V99.
023200     03  FILLER                      PIC X(06).
023300 
023400*    INDICADORES DE TRABAJO DE LA SOLICITUD EN CURSO: SI SE     *
023500*    LOCALIZARON LAS TARJETAS, SI HABIA GASTO PREVIO HOY Y EL   *
023600*    DICTAMEN DEVUELTO POR BANK22.                              *
023700 01  INDICADORES.
023800     03  ORIGEN-ENCONTRADA           PIC X(01).
023900         88  ORIGEN-OK               VALUE "S".
024000     03  DESTINO-ENCONTRADA          PIC X(01).
024100         88  DESTINO-OK              VALUE "S".
024200     03  TRANSFERENCIA-VALIDA        PIC X(01).
024300         88  ES-VALIDA               VALUE "S".
024400     03  GASTO-ENCONTRADO            PIC X(01).
024500         88  GASTO-OK                VALUE "S".
024600     03  FILLER                      PIC X(04).
024700 
024800*    CAMPOS DE TRABAJO DE LA SOLICITUD EN CURSO Y DEL MOVIMIENTO
024900*    QUE SE LE VAYA A GENERAR SI SE ACEPTA.
025000 77  MOTIVO-RECHAZO                  PIC X(40).
025100 77  GASTO-HOY-ORIGEN                PIC S9(08)V99.
025200 77  MOV-ID-GENERADO                 PIC X(36).
025300*    CORRELATIVO DE MOVIMIENTO, A CERO DESDE S-0168; ENTRA EN   *
025400*    EL ID DE CADA APUNTE (VER P0560-CONTABILIZAR-ACEPTADA).    *
025500 77  NUM-MOVIMIENTO                  PIC 9(09) COMP.
025600*    PUNTERO Y TOTAL DE LA TABLA DE TITULARES EN MEMORIA.
025700 77  NUM-TITULARES                   PIC 9(04) COMP.
025800 77  IDX-TITU                        PIC 9(04) COMP.
025900*    PUNTERO Y TOTAL DE LA TABLA DE GASTO DIARIO (REGLA 8);     *
026000*    NUM-GASTOS TAMBIEN A CERO DESDE S-0168, AL SER EL LIMITE   *
026100*    DE BUSQUEDA DE P0541-BUSCAR-GASTO.                         *
026200 77  NUM-GASTOS                      PIC 9(04) COMP.
026300 77  IDX-GASTO                       PIC 9(04) COMP.
026400 
026500*    TABLA EN MEMORIA CON EL TITU-ID DE CADA TITULAR DEL        *
026600*    MAESTRO, CARGADA UNA SOLA VEZ EN P0400-CARGAR-TITULARES.   *
026700*    SOLO SE USA PARA LA REGLA 6 (MISMO TITULAR), QUE EN LA     *
026800*    PRACTICA SE RESUELVE COMPARANDO TARJ-TITULAR-ID; LA TABLA  *
026900*    QUEDA DISPONIBLE PARA CUALQUIER FUTURA VALIDACION QUE      *
027000*    NECESITE EL TITULAR POR SI MISMO.                          *
027100 01  TABLA-TITULARES.
027200     03  TITU-ID-TABLA               PIC X(36)
027300                                      OCCURS 2000 TIMES.
027400     03  FILLER                      PIC X(04).
027500 
027600*    TABLA DE GASTO DIARIO ACUMULADO POR TARJETA ORIGEN (REGLA  *
027700*    8).  SE RELLENA A MEDIDA QUE SE CONTABILIZAN SOLICITUDES;  *
027800*    NO SE PRECARGA AL ARRANQUE DEL PASE.                       *
027900 01  TABLA-GASTOS.
028000     03  GASTO-ENTRADA OCCURS 2000 TIMES.
028100         05  GASTO-TARJ-ID           PIC X(36).
028200         05  GASTO-IMPORTE           PIC S9(08)V99.
028300     03  FILLER                      PIC X(04).
028400 
028500*    LINEA DE TRABAJO PARA COMPONER CADA RENGLON DEL INFORME    *
028600*    ANTES DE MOVERLA A LIN-INFORME.
028700 01  LINEA-TRABAJO.
028800     03  FILLER                      PIC X(10) VALUE SPACES.
028900     03  TXT-RENGLON                 PIC X(50).
029000     03  FILLER                      PIC X(20) VALUE SPACES.
029100 
029200*    TARJETA ORIGEN Y TARJETA DESTINO DE LA SOLICITUD EN        *
029300*    CURSO, COPIADAS DEL MAESTRO PARA PASARLAS A BANK22/BANK23  *
029400*    SIN TENER QUE REPETIR LA LECTURA POR CLAVE.
029500 COPY TARJMAE REPLACING
029600     ==TARJ-REG-MAESTRO== BY ==TARJETA-ORIGEN==
029700     ==TARJ-==             BY ==ORIGEN-==.
029800 
029900 COPY TARJMAE REPLACING
030000     ==TARJ-REG-MAESTRO== BY ==TARJETA-DESTINO==
030100     ==TARJ-==             BY ==DESTINO-==.
030200 
030300*    APUNTE DE SALIDA QUE DEVUELVE BANK23 YA FORMADO, ANTES     *
030400*    DE COPIARLO A MOV-REG-LIBRO PARA SU ESCRITURA; SE          *
030500*    RENOMBRA TAMBIEN EL PREFIJO DE LOS CAMPOS (APU-) PARA NO   *
030600*    DUPLICAR LOS NOMBRES DE MOV-REG-LIBRO, QUE YA EXISTE EN    *
030700*    LA FD DE MOVIMIENTOS.                                     *
030800 COPY MOVILIB REPLACING
030900     ==MOV-REG-LIBRO== BY ==APUNTE-SALIDA==
031000     ==MOV-==           BY ==APU-==.
031100 
031200 
031300 PROCEDURE DIVISION.
031400*---------------------------------------------------------*
031500* P0100-INICIO                                              *
031600*   PARRAFO PRINCIPAL.  ABRE FICHEROS, OBTIENE FECHA Y      *
031700*   HORA, RECOGE LA CADUCIDAD DE LA BARRIDA PREVIA, CARGA   *
031800*   TITULARES EN TABLA, INICIALIZA LOS CONTADORES DEL       *
031900*   PASE, PROCESA LAS SOLICITUDES, EMITE EL INFORME Y       *
032000*   CIERRA.                                                 *
032100*---------------------------------------------------------*
032200 P0100-INICIO.
032300     PERFORM P0200-ABRIR-FICHEROS   THRU P0200-EXIT.
032400     PERFORM P0300-OBTENER-FECHA    THRU P0300-EXIT.
032500     PERFORM P0350-LEER-CADUCIDAD   THRU P0350-EXIT.
032600     PERFORM P0400-CARGAR-TITULARES THRU P0400-EXIT.
032700 
032800*    S-0168: CONTADORES DE SOLICITUDES, IMPORTE TOTAL Y
032900*    PUNTEROS DE TABLA A CERO ANTES DE LA BARRIDA DE
033000*    SOLICITUDES; NO TENIAN VALUE NI INITIALIZE Y ARRASTRABAN
033100*    BASURA DE MEMORIA (NUM-GASTOS, EN PARTICULAR, ES EL
033200*    LIMITE DE BUSQUEDA DE P0541-BUSCAR-GASTO).
033300     INITIALIZE SOL-LEIDAS.
033400     INITIALIZE SOL-ACEPTADAS.
033500     INITIALIZE SOL-RECHAZADAS.
033600     INITIALIZE IMPORTE-TOTAL-ACEPTADO.
033700     INITIALIZE NUM-MOVIMIENTO.
033800     INITIALIZE NUM-GASTOS.
033900 
034000     PERFORM P0500-PROCESAR-SOLICITUDES THRU P0500-EXIT.
034100     PERFORM P0700-EMITIR-INFORME   THRU P0700-EXIT.
034200     PERFORM P0800-CERRAR-FICHEROS  THRU P0800-EXIT.
034300     STOP RUN.
034400 
034500*---------------------------------------------------------*
034600* P0200-ABRIR-FICHEROS                                     *
034700*   APERTURA DE LOS SIETE FICHEROS DEL PASE.  TARJETAS EN   *
034800*   I-O PORQUE SE REESCRIBE CON LOS NUEVOS SALDOS; EL        *
034900*   RESTO DE ENTRADA SOLO SE LEE Y EL DE SALIDA SOLO SE      *
035000*   ESCRIBE.  CUALQUIER FALLO DE APERTURA ABORTA EL PASE.    *
035100*---------------------------------------------------------*
035200 P0200-ABRIR-FICHEROS.
035300*    TARJETAS EN I-O: SE LEE POR CLAVE Y SE REESCRIBE CADA
035400*    TARJETA ORIGEN/DESTINO DE UNA SOLICITUD ACEPTADA.
035500     MOVE "ABRIR TARJETAS"     TO CHECKERR.
035600     OPEN I-O TARJETAS.
035700     IF FST NOT = "00"
035800         GO TO P0900-ERROR-SISTEMA
035900     END-IF.
036000*    TITULARES, SOLO LECTURA: SE VUELCA A TABLA EN P0400.
036100     MOVE "ABRIR TITULARES"    TO CHECKERR.
036200     OPEN INPUT TITULARES.
036300     IF FSTI NOT = "00"
036400         GO TO P0900-ERROR-SISTEMA
036500     END-IF.
036600*    SOLICITUDES DEL DIA, SOLO LECTURA, EN ORDEN DE ENTRADA.
036700     MOVE "ABRIR SOLICITUDES"  TO CHECKERR.
036800     OPEN INPUT SOLICITUDES.
036900     IF FSS NOT = "00"
037000         GO TO P0900-ERROR-SISTEMA
037100     END-IF.
037200*    LIBRO DE MOVIMIENTOS, DE ALTA: UN APUNTE POR SOLICITUD
037300*    ACEPTADA, ESCRITO EN P0560-CONTABILIZAR-ACEPTADA.
037400     MOVE "ABRIR MOVIMIENTOS"  TO CHECKERR.
037500     OPEN OUTPUT MOVIMIENTOS.
037600     IF FSM NOT = "00"
037700         GO TO P0900-ERROR-SISTEMA
037800     END-IF.
037900*    PARTE DE RECHAZOS, DE ALTA: UNA LINEA POR SOLICITUD QUE
038000*    NO SUPERA LA VALIDACION DE BANK22.
038100     MOVE "ABRIR RECHAZOS"     TO CHECKERR.
038200     OPEN OUTPUT RECHAZOS.
038300     IF FSH NOT = "00"
038400         GO TO P0900-ERROR-SISTEMA
038500     END-IF.
038600*    INFORME DE CIERRE, DE ALTA: CADA EJECUCION GENERA SU
038700*    PROPIO TRANSF24.LST.
038800     MOVE "ABRIR INFORME"      TO CHECKERR.
038900     OPEN OUTPUT F-INFORME.
039000     IF FSI NOT = "00"
039100         GO TO P0900-ERROR-SISTEMA
039200     END-IF.
039300 P0200-EXIT.
039400     EXIT.
039500 
039600*---------------------------------------------------------*
039700* P0300-OBTENER-FECHA                                       *
039800*   FECHA Y HORA DE EJECUCION, TOMADAS DE FUNCTION CURRENT-  *
039900*   DATE CON EL MISMO IDIOMA QUE EL RESTO DEL SUBSISTEMA     *
040000*   (CAMPOS-FECHA); EL ANO YA LLEGA A 4 CIFRAS, SIN           *
040100*   NECESIDAD DE RESOLVER VENTANA DE SIGLO ALGUNA.            *
040200*---------------------------------------------------------*
040300 P0300-OBTENER-FECHA.
040400     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
040500     COMPUTE FECHA-HOY = (ANO * 10000) + (MES * 100) + DIA.
040600 P0300-EXIT.
040700     EXIT.
040800 
040900*---------------------------------------------------------*
041000* P0350-LEER-CADUCIDAD                                      *
041100*   RECOGE EL CONTADOR DE TARJETAS CADUCADAS QUE DEJO        *
041200*   BANK21 EN CADUCA21.CTL (VER S-0162).  SI EL FICHERO NO   *
041300*   EXISTE (BANK21 NO SE HA EJECUTADO ANTES EN LA CADENA) SE *
041400*   SIGUE ADELANTE CON EL CONTADOR A CERO, SIN ABORTAR.      *
041500*---------------------------------------------------------*
041600 P0350-LEER-CADUCIDAD.
041700     MOVE ZERO TO TARJ-CADUCADAS-PREVIAS.
041800     MOVE "ABRIR CONTROL"      TO CHECKERR.
041900     OPEN INPUT F-CONTROL.
042000     IF FSC NOT = "00"
042100         GO TO P0350-EXIT
042200     END-IF.
042300     READ F-CONTROL
042400         AT END GO TO P0351-CERRAR-CONTROL.
042500     MOVE CTL-TARJ-CADUCADAS TO TARJ-CADUCADAS-PREVIAS.
042600*    SOLO SE ESPERA UN REGISTRO; SE CIERRA SIN LEER MAS.
042700 P0351-CERRAR-CONTROL.
042800     CLOSE F-CONTROL.
042900 P0350-EXIT.
043000     EXIT.
043100 
043200*---------------------------------------------------------*
043300* P0400-CARGAR-TITULARES                                    *
043400*   CARGA TITULARES.MAE EN TABLA PARA TENERLO DIRECCIONABLE  *
043500*   DURANTE TODO EL PASE, SEGUN EXIGE EL CRUCE DE TITULAR    *
043600*   DE LA REGLA 6.  LECTURA SECUENCIAL COMPLETA, CONTROLADA  *
043700*   POR AT END, HASTA 2000 TITULARES (VER TABLA-TITULARES).  *
043800*---------------------------------------------------------*
043900 P0400-CARGAR-TITULARES.
044000     MOVE ZERO TO NUM-TITULARES.
044100*    BUCLE CONTROLADO POR AT END SOBRE TITULARES.MAE.
044200 P0410-LEER-TITULAR.
044300     READ TITULARES NEXT RECORD
044400         AT END GO TO P0400-EXIT.
044500*    LIMITE DURO DE LA TABLA (TABLA-TITULARES OCCURS 2000);
044600*    SI SE SUPERA, EL PASE ABORTA EN LUGAR DE DESBORDAR.
044700     IF NUM-TITULARES >= 2000
044800         MOVE "TABLA TITULARES LLENA" TO CHECKERR
044900         GO TO P0900-ERROR-SISTEMA
045000     END-IF.
045100     ADD 1 TO NUM-TITULARES.
045200     MOVE TITU-ID TO TITU-ID-TABLA (NUM-TITULARES).
045300     GO TO P0410-LEER-TITULAR.
045400 P0400-EXIT.
045500*    TITULARES.MAE YA ESTA VOLCADO EN TABLA; SE CIERRA AQUI
045600*    PORQUE NO SE VUELVE A LEER EN EL RESTO DEL PASE.
045700     CLOSE TITULARES.
045800     EXIT.
045900 
046000*---------------------------------------------------------*
046100* P0500-PROCESAR-SOLICITUDES                                 *
046200*   BUCLE PRINCIPAL DEL PASE: UNA PASADA POR SOLICITUDES.LOT, *
046300*   LOCALIZANDO ORIGEN Y DESTINO, RECUPERANDO EL GASTO YA     *
046400*   HECHO HOY, VALIDANDO CON BANK22 Y, SEGUN EL DICTAMEN,     *
046500*   CONTABILIZANDO O RECHAZANDO LA SOLICITUD.                 *
046600*---------------------------------------------------------*
046700 P0500-PROCESAR-SOLICITUDES.
046800     CONTINUE.
046900*    BUCLE CONTROLADO POR AT END SOBRE SOLICITUDES.LOT.
047000 P0510-LEER-SOLICITUD.
047100     READ SOLICITUDES NEXT RECORD
047200         AT END GO TO P0500-EXIT.
047300     ADD 1 TO SOL-LEIDAS.
047400     PERFORM P0520-LOCALIZAR-ORIGEN    THRU P0520-EXIT.
047500     PERFORM P0530-LOCALIZAR-DESTINO   THRU P0530-EXIT.
047600     PERFORM P0540-OBTENER-GASTO-HOY   THRU P0540-EXIT.
047700     PERFORM P0550-INVOCAR-VALIDACION  THRU P0550-EXIT.
047800*    BANK22 YA APLICO TODAS LAS REGLAS Y DEVUELVE EL
047900*    DICTAMEN EN TRANSFERENCIA-VALIDA.
048000     IF ES-VALIDA
048100         PERFORM P0560-CONTABILIZAR-ACEPTADA THRU P0560-EXIT
048200     ELSE
048300         PERFORM P0570-REGISTRAR-RECHAZO     THRU P0570-EXIT
048400     END-IF.
048500     GO TO P0510-LEER-SOLICITUD.
048600 P0500-EXIT.
048700     EXIT.
048800 
048900*---------------------------------------------------------*
049000* P0520-LOCALIZAR-ORIGEN                                    *
049100*   BUSQUEDA POR CLAVE DE LA TARJETA ORIGEN EN EL MAESTRO.   *
049200*   SI NO EXISTE, ORIGEN-ENCONTRADA QUEDA A "N" Y BANK22      *
049300*   SE ENCARGA DE RECHAZAR LA SOLICITUD (REGLA 1).           *
049400*---------------------------------------------------------*
049500 P0520-LOCALIZAR-ORIGEN.
049600*    ACCESO DIRECTO POR TARJ-ID; LA TARJETA ENCONTRADA SE
049700*    COPIA A TARJETA-ORIGEN PARA PASARLA A LOS SUBPROGRAMAS.
049800     MOVE SOL-TARJ-ORIGEN-ID TO TARJ-ID.
049900     READ TARJETAS KEY IS TARJ-ID
050000         INVALID KEY
050100             MOVE "N" TO ORIGEN-ENCONTRADA
050200         NOT INVALID KEY
050300             MOVE "S" TO ORIGEN-ENCONTRADA
050400             MOVE TARJ-REG-MAESTRO TO TARJETA-ORIGEN
050500     END-READ.
050600 P0520-EXIT.
050700     EXIT.
050800 
050900*---------------------------------------------------------*
051000* P0530-LOCALIZAR-DESTINO                                   *
051100*   IGUAL QUE P0520 PERO PARA LA TARJETA DESTINO (REGLA 2).  *
051200*---------------------------------------------------------*
051300 P0530-LOCALIZAR-DESTINO.
051400*    MISMO ACCESO DIRECTO QUE EN P0520, AHORA POR LA CLAVE DE
051500*    LA TARJETA DESTINO DE LA SOLICITUD.
051600     MOVE SOL-TARJ-DESTINO-ID TO TARJ-ID.
051700     READ TARJETAS KEY IS TARJ-ID
051800         INVALID KEY
051900             MOVE "N" TO DESTINO-ENCONTRADA
052000         NOT INVALID KEY
052100             MOVE "S" TO DESTINO-ENCONTRADA
052200             MOVE TARJ-REG-MAESTRO TO TARJETA-DESTINO
052300     END-READ.
052400 P0530-EXIT.
052500     EXIT.
052600 
052700*---------------------------------------------------------*
052800* P0540-OBTENER-GASTO-HOY                                    *
052900*   RECUPERA EL GASTO YA CONTABILIZADO HOY PARA LA TARJETA   *
053000*   ORIGEN DE ESTA SOLICITUD (REGLA 8), ANTES DE LLAMAR A     *
053100*   BANK22.  SI LA TARJETA TODAVIA NO TIENE ENTRADA EN LA     *
053200*   TABLA, EL GASTO DE HOY ES CERO.                           *
053300*---------------------------------------------------------*
053400 P0540-OBTENER-GASTO-HOY.
053500     MOVE ZERO TO GASTO-HOY-ORIGEN.
053600     MOVE "N"  TO GASTO-ENCONTRADO.
053700     MOVE 1    TO IDX-GASTO.
053800 P0541-BUSCAR-GASTO.
053900*    FIN DE TABLA SIN ENCONTRAR LA TARJETA: SE DEJA EL GASTO
054000*    DE HOY A CERO, CALCULADO MAS ARRIBA.
054100     IF IDX-GASTO > NUM-GASTOS
054200         GO TO P0540-EXIT
054300     END-IF.
054400     IF GASTO-TARJ-ID (IDX-GASTO) = SOL-TARJ-ORIGEN-ID
054500         MOVE "S" TO GASTO-ENCONTRADO
054600         MOVE GASTO-IMPORTE (IDX-GASTO)
054700             TO GASTO-HOY-ORIGEN
054800         GO TO P0540-EXIT
054900     END-IF.
055000     ADD 1 TO IDX-GASTO.
055100     GO TO P0541-BUSCAR-GASTO.
055200 P0540-EXIT.
055300     EXIT.
055400 
055500*---------------------------------------------------------*
055600* P0550-INVOCAR-VALIDACION                                   *
055700*   LLAMADA A BANK22 CON LAS TARJETAS, LA SOLICITUD Y EL      *
055800*   GASTO DE HOY YA RESUELTOS; DEVUELVE EL MOTIVO DE          *
055900*   RECHAZO (SI LO HAY) Y EL DICTAMEN FINAL.                  *
056000*---------------------------------------------------------*
056100 P0550-INVOCAR-VALIDACION.
056200     CALL "BANK22" USING
056300         ORIGEN-ENCONTRADA      DESTINO-ENCONTRADA
056400         TARJETA-ORIGEN         TARJETA-DESTINO
056500         SOL-REG-TRANSFERENCIA  GASTO-HOY-ORIGEN
056600         MOTIVO-RECHAZO         TRANSFERENCIA-VALIDA.
056700 P0550-EXIT.
056800     EXIT.
056900 
057000*---------------------------------------------------------*
057100* P0560-CONTABILIZAR-ACEPTADA                                *
057200*   GENERA EL ID DE MOVIMIENTO, LLAMA A BANK23 PARA QUE       *
057300*   CARGUE/ABONE LOS SALDOS Y FORME EL APUNTE, REESCRIBE      *
057400*   LAS DOS TARJETAS EN EL MAESTRO, ESCRIBE EL APUNTE EN      *
057500*   MOVIMIEN.LIB Y ACTUALIZA LA TABLA DE GASTO DIARIO Y EL    *
057600*   IMPORTE TOTAL CONTABILIZADO.                              *
057700*---------------------------------------------------------*
057800 P0560-CONTABILIZAR-ACEPTADA.
057900     ADD 1 TO SOL-ACEPTADAS.
058000*    EL ID DE MOVIMIENTO COMBINA LA FECHA DE PASE CON EL
058100*    CORRELATIVO NUM-MOVIMIENTO, UNICO DENTRO DEL PASE.
058200     ADD 1 TO NUM-MOVIMIENTO.
058300     STRING "TR" FECHA-HOY NUM-MOVIMIENTO
058400         DELIMITED BY SIZE INTO MOV-ID-GENERADO.
058500 
058600*    BANK23 APLICA EL CARGO Y EL ABONO Y FORMA EL APUNTE DE
058700*    SALIDA; AQUI NO SE REPITE NINGUN CALCULO DE SALDO.
058800     CALL "BANK23" USING
058900         TARJETA-ORIGEN         TARJETA-DESTINO
059000         SOL-REG-TRANSFERENCIA  MOV-ID-GENERADO
059100         FECHA-HOY              APUNTE-SALIDA.
059200 
059300*    BANK23 DEVUELVE LAS DOS TARJETAS CON SALDO YA
059400*    ACTUALIZADO; AQUI SE REESCRIBEN EN EL MAESTRO.
059500     MOVE "REWRITE ORIGEN"  TO CHECKERR.
059600     MOVE TARJETA-ORIGEN TO TARJ-REG-MAESTRO.
059700     REWRITE TARJ-REG-MAESTRO INVALID KEY
059800         GO TO P0900-ERROR-SISTEMA.
059900 
060000     MOVE "REWRITE DESTINO" TO CHECKERR.
060100     MOVE TARJETA-DESTINO TO TARJ-REG-MAESTRO.
060200     REWRITE TARJ-REG-MAESTRO INVALID KEY
060300         GO TO P0900-ERROR-SISTEMA.
060400 
060500*    EL APUNTE YA FORMADO POR BANK23 SE COPIA AL AREA DE LA
060600*    FD Y SE ESCRIBE EN MOVIMIEN.LIB.
060700     MOVE APUNTE-SALIDA TO MOV-REG-LIBRO.
060800     MOVE "ESCRIBIR MOVIMIENTO" TO CHECKERR.
060900     WRITE MOV-REG-LIBRO.
061000     IF FSM NOT = "00"
061100         GO TO P0900-ERROR-SISTEMA
061200     END-IF.
061300 
061400*    ACTUALIZA EL GASTO DIARIO DE LA TARJETA ORIGEN (REGLA 8)
061500*    Y EL IMPORTE TOTAL ACEPTADO DEL INFORME DE CIERRE.
061600     PERFORM P0565-ACTUALIZAR-GASTO THRU P0565-EXIT.
061700     ADD SOL-IMPORTE TO IMPORTE-TOTAL-ACEPTADO.
061800 P0560-EXIT.
061900     EXIT.
062000 
062100*---------------------------------------------------------*
062200* P0565-ACTUALIZAR-GASTO                                    *
062300*   SUMA EL IMPORTE DE ESTA SOLICITUD AL GASTO DIARIO DE LA  *
062400*   TARJETA ORIGEN.  SI LA TARJETA YA TENIA ENTRADA EN LA    *
062500*   TABLA (GASTO-OK, RESUELTO EN P0541) SE ACUMULA SOBRE     *
062600*   ELLA; SI NO, SE ABRE UNA ENTRADA NUEVA AL FINAL DE LA     *
062700*   TABLA, CON NUM-GASTOS COMO PUNTERO DE ALTA.              *
062800*---------------------------------------------------------*
062900 P0565-ACTUALIZAR-GASTO.
063000*    IDX-GASTO QUEDO POSICIONADO POR P0541-BUSCAR-GASTO EN
063100*    LA ENTRADA DE LA TARJETA ORIGEN, SI YA EXISTIA.
063200     IF GASTO-OK
063300         ADD SOL-IMPORTE TO GASTO-IMPORTE (IDX-GASTO)
063400     ELSE
063500*    LIMITE DURO DE LA TABLA (TABLA-GASTOS OCCURS 2000).
063600         IF NUM-GASTOS >= 2000
063700             MOVE "TABLA GASTOS LLENA" TO CHECKERR
063800             GO TO P0900-ERROR-SISTEMA
063900         END-IF
064000         ADD 1 TO NUM-GASTOS
064100         MOVE SOL-TARJ-ORIGEN-ID
064200             TO GASTO-TARJ-ID (NUM-GASTOS)
064300         MOVE SOL-IMPORTE
064400             TO GASTO-IMPORTE (NUM-GASTOS)
064500     END-IF.
064600 P0565-EXIT.
064700     EXIT.
064800 
064900*---------------------------------------------------------*
065000* P0570-REGISTRAR-RECHAZO                                   *
065100*   VUELCA LA SOLICITUD RECHAZADA AL PARTE DE RECHAZOS, CON  *
065200*   EL MOTIVO QUE DEVOLVIO BANK22 (VER S-0147).  NO TOCA      *
065300*   SALDOS NI LA TABLA DE GASTO DIARIO.                      *
065400*---------------------------------------------------------*
065500 P0570-REGISTRAR-RECHAZO.
065600     ADD 1 TO SOL-RECHAZADAS.
065700*    EL RECHAZO SE VUELCA TAL CUAL VINO LA SOLICITUD, MAS EL
065800*    MOTIVO QUE DEVOLVIO BANK22; NO SE TOCA NINGUNA TARJETA.
065900     MOVE SOL-TARJ-ORIGEN-ID  TO RCH-TARJ-ORIGEN-ID.
066000     MOVE SOL-TARJ-DESTINO-ID TO RCH-TARJ-DESTINO-ID.
066100     MOVE SOL-IMPORTE         TO RCH-IMPORTE.
066200     MOVE MOTIVO-RECHAZO      TO RCH-MOTIVO.
066300     MOVE "ESCRIBIR RECHAZO"  TO CHECKERR.
066400     WRITE RCH-REG-RECHAZO.
066500     IF FSH NOT = "00"
066600         GO TO P0900-ERROR-SISTEMA
066700     END-IF.
066800 P0570-EXIT.
066900     EXIT.
067000 
067100*---------------------------------------------------------*
067200* P0700-EMITIR-INFORME                                      *
067300*   INFORME DE CIERRE UNICO DEL PASE DE TRANSFERENCIAS:      *
067400*   CABECERA, CONTADORES DE SOLICITUDES, IMPORTE TOTAL         *
067500*   CONTABILIZADO, CUADRE LEIDAS = ACEPTADAS + RECHAZADAS Y,  *
067600*   EN EL SEGUNDO BLOQUE, EL CONTADOR DE TARJETAS CADUCADAS   *
067700*   EN LA BARRIDA PREVIA DE BANK21 (VER S-0162).               *
067800*---------------------------------------------------------*
067900 P0700-EMITIR-INFORME.
068000*    CUADRE DE CIERRE: LEIDAS DEBE COINCIDIR CON ACEPTADAS +
068100*    RECHAZADAS; SI NO CUADRA, ALGUNA SOLICITUD SE QUEDO SIN
068200*    PASAR POR P0560 NI POR P0570 (ERROR DE PROGRAMACION, NO
068300*    DE DATOS).
068400     ADD SOL-ACEPTADAS SOL-RECHAZADAS
068500         GIVING IMPORTE-CRUCE.
068600 
068700*    CABECERA DEL INFORME, A PAGINA NUEVA.
068800     MOVE SPACES TO LINEA-TRABAJO.
068900     MOVE "UNIZARBANK - PASE DE TRANSFERENCIAS - CIERRE"
069000         TO TXT-RENGLON.
069100     MOVE LINEA-TRABAJO TO LIN-INFORME.
069200     WRITE LIN-INFORME AFTER ADVANCING TOP-OF-FORM.
069300 
069400*    FECHA Y HORA DE ARRANQUE DEL PASE (VER P0300).
069500     MOVE SPACES TO LINEA-TRABAJO.
069600     STRING "FECHA EJECUCION : " FECHA-HOY-DD "/"
069700         FECHA-HOY-MM "/" FECHA-HOY-CCYY
069800         " HORA : " HORAS ":" MINUTOS
069900         DELIMITED BY SIZE INTO TXT-RENGLON.
070000     MOVE LINEA-TRABAJO TO LIN-INFORME.
070100     WRITE LIN-INFORME AFTER ADVANCING 2 LINES.
070200 
070300*    PRIMER BLOQUE: CONTADORES DE SOLICITUDES DE ESTE PASE.
070400     MOVE SPACES TO LINEA-TRABAJO.
070500     STRING "SOLICITUDES LEIDAS    : " SOL-LEIDAS
070600         DELIMITED BY SIZE INTO TXT-RENGLON.
070700     MOVE LINEA-TRABAJO TO LIN-INFORME.
070800     WRITE LIN-INFORME AFTER ADVANCING 2 LINES.
070900 
071000     MOVE SPACES TO LINEA-TRABAJO.
071100     STRING "SOLICITUDES ACEPTADAS : " SOL-ACEPTADAS
071200         DELIMITED BY SIZE INTO TXT-RENGLON.
071300     MOVE LINEA-TRABAJO TO LIN-INFORME.
071400     WRITE LIN-INFORME AFTER ADVANCING 1 LINES.
071500 
071600     MOVE SPACES TO LINEA-TRABAJO.
071700     STRING "SOLICITUDES RECHAZADAS: " SOL-RECHAZADAS
071800         DELIMITED BY SIZE INTO TXT-RENGLON.
071900     MOVE LINEA-TRABAJO TO LIN-INFORME.
072000     WRITE LIN-INFORME AFTER ADVANCING 1 LINES.
072100 
072200*    IMPORTE TOTAL DE LAS SOLICITUDES ACEPTADAS, ACUMULADO
072300*    EN IMPORTE-TOTAL-ACEPTADO A LO LARGO DE P0560.
072400     MOVE SPACES TO LINEA-TRABAJO.
072500     STRING "IMPORTE TOTAL CONTABILIZADO : "
072600         IMPORTE-TOTAL-ACEPTADO
072700         DELIMITED BY SIZE INTO TXT-RENGLON.
072800     MOVE LINEA-TRABAJO TO LIN-INFORME.
072900     WRITE LIN-INFORME AFTER ADVANCING 1 LINES.
073000 
073100*    CUADRE CALCULADO MAS ARRIBA, JUNTO AL TOTAL DE LEIDAS
073200*    PARA COMPROBAR A SIMPLE VISTA QUE COINCIDEN.
073300     MOVE SPACES TO LINEA-TRABAJO.
073400     STRING "CUADRE ACEPTADAS + RECHAZADAS : " IMPORTE-CRUCE
073500         " (LEIDAS: " SOL-LEIDAS ")"
073600         DELIMITED BY SIZE INTO TXT-RENGLON.
073700     MOVE LINEA-TRABAJO TO LIN-INFORME.
073800     WRITE LIN-INFORME AFTER ADVANCING 2 LINES.
073900 
074000*    SEGUNDO BLOQUE DEL INFORME: CADUCIDAD DE LA BARRIDA
074100*    PREVIA, RECOGIDA DE CADUCA21.CTL EN P0350.
074200     MOVE SPACES TO LINEA-TRABAJO.
074300     STRING "TARJETAS CADUCADAS EN LA BARRIDA PREVIA : "
074400         TARJ-CADUCADAS-PREVIAS
074500         DELIMITED BY SIZE INTO TXT-RENGLON.
074600     MOVE LINEA-TRABAJO TO LIN-INFORME.
074700     WRITE LIN-INFORME AFTER ADVANCING 2 LINES.
074800 P0700-EXIT.
074900     EXIT.
075000 
075100*---------------------------------------------------------*
075200* P0800-CERRAR-FICHEROS                                      *
075300*   CIERRE ORDENADO DE LOS CINCO FICHEROS QUE QUEDAN          *
075400*   ABIERTOS AL LLEGAR AQUI (F-CONTROL YA SE CERRO EN P0351). *
075500*---------------------------------------------------------*
075600 P0800-CERRAR-FICHEROS.
075700*    TARJETAS SE CIERRA LA ULTIMA VEZ CON TODAS LAS TARJETAS
075800*    ORIGEN/DESTINO YA REESCRITAS POR P0560 DURANTE EL PASE.
075900     CLOSE TARJETAS.
076000*    TITULARES.MAE NO SE REABRE NI SE VUELVE A CERRAR AQUI:
076100*    SE CERRO AL TERMINAR LA CARGA EN TABLA DE P0400.
076200     CLOSE SOLICITUDES.
076300     CLOSE MOVIMIENTOS.
076400     CLOSE RECHAZOS.
076500     CLOSE F-INFORME.
076600 P0800-EXIT.
076700     EXIT.
076800 
076900*---------------------------------------------------------*
077000* P0900-ERROR-SISTEMA                                        *
077100*   PARRAFO COMUN DE ABORTO.  DEJA CONSTANCIA EN CONSOLA      *
077200*   DE QUE OPERACION FALLABA Y DE LOS FILE STATUS DE LOS      *
077300*   FICHEROS PRINCIPALES ANTES DE TERMINAR EL PASE.           *
077400*---------------------------------------------------------*
077500 P0900-ERROR-SISTEMA.
077600*    CHECKERR YA TRAE EL NOMBRE DE LA OPERACION QUE FALLO
077700*    (VER CADA MOVE "..." TO CHECKERR A LO LARGO DEL PASE).
077800     DISPLAY "BANK24 - ERROR DE SISTEMA EN " CHECKERR.
077900     DISPLAY "BANK24 - FST=" FST " FSS=" FSS " FSM=" FSM
078000         " FSH=" FSH.
078100*    CIERRE DE EMERGENCIA: NO SE COMPRUEBA EL FILE STATUS DE
078200*    ESTOS CLOSE, YA SE VA A TERMINAR EL PASE.
078300     CLOSE TARJETAS.
078400     CLOSE SOLICITUDES.
078500     CLOSE MOVIMIENTOS.
078600     CLOSE RECHAZOS.
078700     CLOSE F-INFORME.
078800     STOP RUN WITH ERROR STATUS 1.
078900 
