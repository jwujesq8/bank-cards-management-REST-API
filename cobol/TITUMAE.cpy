000100***************************************************************
000200*                                                             *
000300*    TITUMAE.CPY                                              *
000400*    MAESTRO DE TITULARES - UNIZARBANK                       *
000500*                                                              *
000600*    LAYOUT DEL REGISTRO DEL FICHERO TITULARES.MAE, CON LOS   *
000700*    DATOS DE REFERENCIA DEL CLIENTE TITULAR DE UNA O VARIAS  *
000800*    TARJETAS. SE CARGA EN TABLA EN MEMORIA DURANTE EL PROCESO*
000900*    BATCH DE TRANSFERENCIAS PARA LA COMPROBACION DE MISMO    *
001000*    TITULAR (REGLA 6 DE VALIDACION).  CLAVE TITU-ID.         *
001100*                                                              *
001200*    HISTORIAL DE CAMBIOS                                     *
001300*    ---------------------------------------------------------*
001400*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
001500*    ---------------------------------------------------------*
001600*    22/09/1989  JLG    S-0034   ALTA DEL COPY ORIGINAL PARA   *
001700*                                SOPORTAR LA VALIDACION DE     *
001800*                                TRANSFERENCIAS ENTRE TARJETAS *
001900*                                DEL MISMO TITULAR.            *
002000*    18/05/1994  MRC    S-0092   SE ANADE TITU-EMAIL COMO DATO  *
002100*                                DE REFERENCIA UNICAMENTE; NO   *
002200*                                SE USA PARA AUTENTICACION EN   *
002300*                                ESTE PROCESO BATCH.            *
002400*    14/07/2004  ELR    S-0168   SE RETIRA TITU-IND-BAJA: SE    *
002500*                                HABIA RESERVADO PARA UNA BAJA  *
002600*                                DE TITULAR QUE NUNCA LLEGO A    *
002700*                                CONSULTAR NINGUN PASE; NINGUN   *
002800*                                PROGRAMA LA TOCABA.  EL BYTE    *
002900*                                LIBERADO PASA AL RELLENO FINAL. *
003000***************************************************************
003100 01  TITU-REG-MAESTRO.
003200     03  TITU-ID                     PIC X(36).
003300     03  TITU-NOMBRE                 PIC X(60).
003400     03  TITU-EMAIL                  PIC X(60).
003500     03  FILLER                      PIC X(08).
003600 
