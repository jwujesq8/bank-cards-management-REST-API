000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BANK22.
000400 AUTHOR. P. VEGA GIL.
000500 INSTALLATION. UNIZARBANK - CENTRO DE CALCULO.
000600 DATE-WRITTEN. 30/07/1993.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000900*                                                             *
001000*    BANK22 - VALIDACION DE SOLICITUDES DE TRANSFERENCIA      *
001100*                                                              *
001200*    SUBPROGRAMA INVOCADO POR BANK24 (CALL "BANK22") UNA VEZ   *
001300*    POR CADA SOLICITUD DE TRANSFERENCIA LEIDA DE SOLICITU.LOT *
001400*    ANTES DE CONTABILIZARLA.  APLICA LAS REGLAS DE VALIDACION *
001500*    EN ORDEN, DEVOLVIENDO EN EL PRIMER FALLO.  NO MODIFICA    *
001600*    SALDOS NI ESCRIBE MOVIMIENTOS; SOLO DICTAMINA.            *
001700*                                                              *
001800*    BANK24 ES RESPONSABLE DE LOCALIZAR LAS TARJETAS ORIGEN Y  *
001900*    DESTINO EN SU TABLA EN MEMORIA Y DE LLEVAR EL ACUMULADO    *
002000*    DE GASTO DEL DIA POR TARJETA ORIGEN; AQUI SOLO SE RECIBEN  *
002100*    COMO PARAMETROS DE ENTRADA.                                *
002200*                                                              *
002300*    HISTORIAL DE CAMBIOS                                     *
002400*    ---------------------------------------------------------*
002500*    FECHA       AUTOR  PETIC.   DESCRIPCION                  *
002600*    ---------------------------------------------------------*
002700*    30/07/1993  MRC    S-0081   ALTA DEL PROGRAMA, A PARTIR   *
002800*                                DE LA VERIFICACION DE CUENTA   *
002900*                                DESTINO DE LAS TRANSFERENCIAS  *
003000*                                PROGRAMADAS.                   *
003100*    14/01/1997  PVG    S-0114   SE ANADE LA REGLA DE TARJETA   *
003200*                                ACTIVA (ORIGEN Y DESTINO) Y LA *
003300*                                DE MISMO TITULAR.              *
003400*    30/03/2000  PVG    S-0131   SE ANADE LA REGLA DE LIMITE    *
003500*                                DIARIO, CON EL ACUMULADO QUE   *
003600*                                PASA BANK24.                  *
003700*    09/06/2001  ELR    S-0147   SE ANADE LA COMPROBACION DE    *
003800*                                IMPORTE MINIMO (1,00 EUR), A   *
003900*                                PETICION DE CUMPLIMIENTO.      *
004000*    14/07/2004  ELR    S-0168   SE AMPLIA EL COMENTARIO DE     *
004100*                                CADA REGLA (R00-R08) TRAS LA   *
004200*                                REVISION DE NORMATIVA INTERNA  *
004300*                                DE DOCUMENTACION DE PASES      *
004400*                                BATCH; SIN CAMBIO FUNCIONAL.   *
004500*    02/09/2004  ELR    S-0171   SE QUITA EL PREFIJO WS-/LK- DE *
004600*                                LOS DATOS; EL RESTO DEL        *
004700*                                SUBSISTEMA NO LO USA (VER      *
004800*                                BANK2, BANK6...).              *
004900***************************************************************
005000 
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300*    SUBPROGRAMA SIN FICHEROS PROPIOS: EL SWITCH SE DECLARA    *
005400*    POR UNIFORMIDAD CON EL RESTO DE PROGRAMAS DEL SUBSISTEMA. *
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 
005800 
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*    IMPORTE MINIMO DE TRANSFERENCIA (REGLA R00, S-0147) Y      *
006200*    ACUMULADO DE GASTO TRAS SUMAR ESTA SOLICITUD (REGLA R08).  *
006300*    AMBOS SE DESGLOSAN EN ENTERO/DECIMAL POR SI UNA FUTURA     *
006400*    REVISION NECESITA TRABAJAR LOS DECIMALES POR SEPARADO,     *
006500*    IGUAL QUE EL DESGLOSE DE TARJ-SALDO EN TARJMAE.            *
006600 01  VALORES-FIJOS.
006700     03  IMPORTE-MINIMO          PIC S9(08)V99 VALUE 1.00.
006800     03  IMPORTE-MINIMO-R REDEFINES IMPORTE-MINIMO.
006900         05  IMPORTE-MINIMO-ENT  PIC S9(08).
007000         05  IMPORTE-MINIMO-DEC  PIC 9(02).
007100     03  GASTO-TRAS-SOLICITUD    PIC S9(08)V99.
007200     03  GASTO-TRAS-SOLIC-R REDEFINES GASTO-TRAS-SOLICITUD.
007300         05  GASTO-TRAS-SOLIC-ENT PIC S9(08).
007400         05  GASTO-TRAS-SOLIC-DEC PIC 9(02).
007500     03  FILLER                  PIC X(04).
007600 
007700*    INDICADOR DE DICTAMEN DE LA SOLICITUD EN CURSO.  SE PONE  *
007800*    A ACEPTADA AL ENTRAR Y SOLO CAMBIA A RECHAZADA EN LA       *
007900*    PRIMERA REGLA QUE FALLE (LAS SIGUIENTES YA NO SE EVALUAN). *
008000 01  INDICADORES.
008100     03  IND-RECHAZADA           PIC X(01).
008200         88  FUE-RECHAZADA       VALUE "S".
008300         88  FUE-ACEPTADA        VALUE "N".
008400     03  FILLER                  PIC X(07).
008500 01  INDICADORES-R REDEFINES INDICADORES
008600                                 PIC X(08).
008700 
008800 
008900 LINKAGE SECTION.
009000*    INDICADORES DE SI BANK24 LOCALIZO LAS TARJETAS ORIGEN Y   *
009100*    DESTINO EN SU TABLA ANTES DE LLAMAR A ESTE SUBPROGRAMA.   *
009200 01  ORIGEN-ENCONTRADA           PIC X(01).
009300     88  ORIGEN-OK               VALUE "S".
009400 01  DESTINO-ENCONTRADA          PIC X(01).
009500     88  DESTINO-OK              VALUE "S".
009600 
009700*    TARJETA ORIGEN Y TARJETA DESTINO, CADA UNA CON SU PROPIO  *
009800*    JUEGO DE NOMBRES (ORIGEN-/DESTINO-) A PARTIR DEL MISMO    *
009900*    COPY.                                                    *
010000 COPY TARJMAE REPLACING
010100     ==TARJ-REG-MAESTRO== BY ==TARJETA-ORIGEN==
010200     ==TARJ-==             BY ==ORIGEN-==.
010300 
010400 COPY TARJMAE REPLACING
010500     ==TARJ-REG-MAESTRO== BY ==TARJETA-DESTINO==
010600     ==TARJ-==             BY ==DESTINO-==.
010700 
010800*    SOLICITUD DE TRANSFERENCIA TAL CUAL VIENE DE SOLICITU.LOT.*
010900 COPY TRNSOLI.
011000 
011100*    GASTO YA CONTABILIZADO HOY PARA LA TARJETA ORIGEN, MOTIVO *
011200*    DE RECHAZO A DEVOLVER Y DICTAMEN FINAL (S/N VALIDA).      *
011300 01  GASTO-HOY-ORIGEN            PIC S9(08)V99.
011400 01  MOTIVO-RECHAZO              PIC X(40).
011500 01  TRANSFERENCIA-VALIDA        PIC X(01).
011600     88  ES-VALIDA               VALUE "S".
011700     88  NO-ES-VALIDA            VALUE "N".
011800 
011900 
012000 PROCEDURE DIVISION USING
012100     ORIGEN-ENCONTRADA     DESTINO-ENCONTRADA
012200     TARJETA-ORIGEN        TARJETA-DESTINO
012300     SOL-REG-TRANSFERENCIA GASTO-HOY-ORIGEN
012400     MOTIVO-RECHAZO        TRANSFERENCIA-VALIDA.
012500 
012600*---------------------------------------------------------*
012700* P0100-VALIDAR                                             *
012800*   PARRAFO UNICO DE ENTRADA.  EJECUTA LAS REGLAS R00-R08   *
012900*   EN ORDEN FIJO; EN CUANTO UNA FALLA, FUE-ACEPTADA        *
013000*   PASA A NO Y LAS RESTANTES SE SALTAN (EL IF DE CADA      *
013100*   PERFORM COMPRUEBA FUE-ACEPTADA).  ES LA MISMA IDEA      *
013200*   DE "PRIMER FALLO GANA" QUE USABA BANK10 AL VALIDAR LAS   *
013300*   TRANSFERENCIAS PROGRAMADAS.                             *
013400*---------------------------------------------------------*
013500 P0100-VALIDAR.
013600     MOVE SPACES TO MOTIVO-RECHAZO.
013700     SET ES-VALIDA        TO TRUE.
013800     SET FUE-ACEPTADA     TO TRUE.
013900 
014000*    R00 SIEMPRE SE EVALUA; A PARTIR DE AQUI CADA REGLA SOLO
014100*    SE EJECUTA SI LA ANTERIOR NO RECHAZO LA SOLICITUD.
014200     PERFORM R00-IMPORTE-MINIMO    THRU R00-EXIT.
014300     IF FUE-ACEPTADA
014400         PERFORM R01-ORIGEN-EXISTE     THRU R01-EXIT
014500     END-IF.
014600     IF FUE-ACEPTADA
014700         PERFORM R02-DESTINO-EXISTE    THRU R02-EXIT
014800     END-IF.
014900     IF FUE-ACEPTADA
015000         PERFORM R03-ORIGEN-ACTIVA     THRU R03-EXIT
015100     END-IF.
015200     IF FUE-ACEPTADA
015300         PERFORM R04-DESTINO-ACTIVA    THRU R04-EXIT
015400     END-IF.
015500     IF FUE-ACEPTADA
015600         PERFORM R05-TARJETAS-DISTINTAS THRU R05-EXIT
015700     END-IF.
015800     IF FUE-ACEPTADA
015900         PERFORM R06-MISMO-TITULAR     THRU R06-EXIT
016000     END-IF.
016100     IF FUE-ACEPTADA
016200         PERFORM R07-SALDO-SUFICIENTE  THRU R07-EXIT
016300     END-IF.
016400     IF FUE-ACEPTADA
016500         PERFORM R08-LIMITE-DIARIO     THRU R08-EXIT
016600     END-IF.
016700 
016800*    TRADUCCION DEL INDICADOR INTERNO AL PARAMETRO DE SALIDA.
016900     IF FUE-RECHAZADA
017000         SET NO-ES-VALIDA TO TRUE
017100     END-IF.
017200 
017300     GOBACK.
017400 
017500*---------------------------------------------------------*
017600* R00-IMPORTE-MINIMO                                        *
017700*   REGLA DE CUMPLIMIENTO S-0147: NINGUNA TRANSFERENCIA     *
017800*   POR DEBAJO DE IMPORTE-MINIMO (1,00 EUR).                *
017900*---------------------------------------------------------*
018000 R00-IMPORTE-MINIMO.
018100     IF SOL-IMPORTE < IMPORTE-MINIMO
018200         MOVE "AMOUNT BELOW MINIMUM" TO MOTIVO-RECHAZO
018300         SET FUE-RECHAZADA TO TRUE
018400     END-IF.
018500 R00-EXIT.
018600     EXIT.
018700 
018800*---------------------------------------------------------*
018900* R01-ORIGEN-EXISTE                                         *
019000*   LA TARJETA ORIGEN DEBE EXISTIR EN EL MAESTRO; BANK24    *
019100*   YA HIZO LA BUSQUEDA Y SOLO INFORMA DEL RESULTADO AQUI.  *
019200*---------------------------------------------------------*
019300 R01-ORIGEN-EXISTE.
019400     IF NOT ORIGEN-OK
019500         MOVE "SOURCE CARD NOT FOUND" TO MOTIVO-RECHAZO
019600         SET FUE-RECHAZADA TO TRUE
019700     END-IF.
019800 R01-EXIT.
019900     EXIT.
020000 
020100*---------------------------------------------------------*
020200* R02-DESTINO-EXISTE                                        *
020300*   IGUAL QUE R01 PERO PARA LA TARJETA DESTINO.              *
020400*---------------------------------------------------------*
020500 R02-DESTINO-EXISTE.
020600     IF NOT DESTINO-OK
020700         MOVE "DEST CARD NOT FOUND" TO MOTIVO-RECHAZO
020800         SET FUE-RECHAZADA TO TRUE
020900     END-IF.
021000 R02-EXIT.
021100     EXIT.
021200 
021300*---------------------------------------------------------*
021400* R03-ORIGEN-ACTIVA                                         *
021500*   LA TARJETA ORIGEN DEBE ESTAR EN ESTADO ACTIVE; UNA       *
021600*   TARJETA BLOQUEADA O CADUCADA NO PUEDE ORDENAR CARGOS.    *
021700*---------------------------------------------------------*
021800 R03-ORIGEN-ACTIVA.
021900     IF NOT ORIGEN-ACTIVA
022000         MOVE "SOURCE CARD NOT ACTIVE" TO MOTIVO-RECHAZO
022100         SET FUE-RECHAZADA TO TRUE
022200     END-IF.
022300 R03-EXIT.
022400     EXIT.
022500 
022600*---------------------------------------------------------*
022700* R04-DESTINO-ACTIVA                                        *
022800*   IGUAL QUE R03 PERO PARA LA TARJETA DESTINO.              *
022900*---------------------------------------------------------*
023000 R04-DESTINO-ACTIVA.
023100     IF NOT DESTINO-ACTIVA
023200         MOVE "DEST CARD NOT ACTIVE" TO MOTIVO-RECHAZO
023300         SET FUE-RECHAZADA TO TRUE
023400     END-IF.
023500 R04-EXIT.
023600     EXIT.
023700 
023800*---------------------------------------------------------*
023900* R05-TARJETAS-DISTINTAS                                    *
024000*   UNA TARJETA NO PUEDE TRANSFERIRSE A SI MISMA.            *
024100*---------------------------------------------------------*
024200 R05-TARJETAS-DISTINTAS.
024300     IF ORIGEN-ID = DESTINO-ID
024400         MOVE "SOURCE EQUALS DEST" TO MOTIVO-RECHAZO
024500         SET FUE-RECHAZADA TO TRUE
024600     END-IF.
024700 R05-EXIT.
024800     EXIT.
024900 
025000*---------------------------------------------------------*
025100* R06-MISMO-TITULAR                                         *
025200*   REGLA 6: ORIGEN Y DESTINO DEBEN PERTENECER AL MISMO      *
025300*   TITULAR.  LA COMPROBACION ES DIRECTA SOBRE EL            *
025400*   TARJ-TITULAR-ID DE CADA TARJETA, QUE YA VIAJA EN EL      *
025500*   MAESTRO; NO HACE FALTA CONSULTAR TITULARES.MAE AQUI.     *
025600*---------------------------------------------------------*
025700 R06-MISMO-TITULAR.
025800     IF ORIGEN-TITULAR-ID NOT = DESTINO-TITULAR-ID
025900         MOVE "DIFFERENT OWNERS" TO MOTIVO-RECHAZO
026000         SET FUE-RECHAZADA TO TRUE
026100     END-IF.
026200 R06-EXIT.
026300     EXIT.
026400 
026500*---------------------------------------------------------*
026600* R07-SALDO-SUFICIENTE                                      *
026700*   LA TARJETA ORIGEN DEBE TENER SALDO SUFICIENTE PARA       *
026800*   CUBRIR EL IMPORTE SOLICITADO.                            *
026900*---------------------------------------------------------*
027000 R07-SALDO-SUFICIENTE.
027100     IF ORIGEN-SALDO < SOL-IMPORTE
027200         MOVE "INSUFFICIENT FUNDS" TO MOTIVO-RECHAZO
027300         SET FUE-RECHAZADA TO TRUE
027400     END-IF.
027500 R07-EXIT.
027600     EXIT.
027700 
027800*---------------------------------------------------------*
027900* R08-LIMITE-DIARIO                                          *
028000*   REGLA 8: EL GASTO YA HECHO HOY POR LA TARJETA ORIGEN     *
028100*   (GASTO-HOY-ORIGEN, ACUMULADO POR BANK24) MAS EL          *
028200*   IMPORTE DE ESTA SOLICITUD NO PUEDE SUPERAR EL LIMITE     *
028300*   DIARIO DE LA TARJETA.                                    *
028400*---------------------------------------------------------*
028500 R08-LIMITE-DIARIO.
028600     ADD GASTO-HOY-ORIGEN SOL-IMPORTE
028700         GIVING GASTO-TRAS-SOLICITUD.
028800     IF ORIGEN-LIMITE-DIA < GASTO-TRAS-SOLICITUD
028900         MOVE "DAILY LIMIT EXCEEDED" TO MOTIVO-RECHAZO
029000         SET FUE-RECHAZADA TO TRUE
029100     END-IF.
029200 R08-EXIT.
029300     EXIT.
029400 
